000100      ******************************************************************
000200      * MEDREC  -  MEDICATION ADMINISTRATION OUTPUT RECORD             *
000300      *            (MEDICATION_ADMINISTRATIONS.TSV)                    *
000400      *            ONE ENTRY PER MEDICATIONADMINISTRATION RESOURCE.    *
000500      ******************************************************************
000600       01  WS-MEDADMIN-OUT-REC.
000700           05  MED-OUT-ID              PIC X(10).
000800           05  MED-OUT-STATUS          PIC X(20).
000900           05  MED-OUT-EFFECTIVE       PIC X(22).
001000           05  MED-OUT-PATIENT-ID      PIC X(10).
001100           05  MED-OUT-ENCOUNTER-ID    PIC X(10).
001200           05  MED-OUT-MEDICATION-CODE PIC X(12).
001300           05  MED-OUT-MEDICATION-SYS  PIC X(60).
001400           05  MED-OUT-MEDICATION-DISP PIC X(60).
001500           05  FILLER                  PIC X(10) VALUE SPACES.
