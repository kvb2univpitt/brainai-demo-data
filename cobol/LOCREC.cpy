000100      ******************************************************************
000200      * LOCREC TABLE(LOCATIONS.TSV)                                    *
000300      *        LIBRARY(DDS0001.TEST.COPYLIB(LOCREC))                   *
000400      *        ACTION(REPLACE)                                         *
000500      *        LANGUAGE(COBOL)                                         *
000600      * ... LAYOUT CARRIED FORWARD FROM THE ORIGINAL EXTRACT'S FILE-   *
000700      *     HEADERS TABLE WHEN THE DB2 STAGING TABLE WAS RETIRED IN    *
000800      *     FAVOR OF THE STRAIGHT TSV EXTRACT.  THE HEADER LINE STILL  *
000900      *     CARRIES TYPE-SYSTEM AS A COLUMN BUT THE WRITER BELOW HAS   *
001000      *     NEVER POPULATED IT - THAT IS A KNOWN QUIRK OF THE SOURCE   *
001100      *     EXTRACT AND IS NOT TO BE "FIXED" HERE.  SEE 700-WRITE-     *
001200      *     LOCATION IN MAPSYNT.                                       *
001300      ******************************************************************
001400      * HEADER LINE FOR LOCATIONS.TSV - 10 COLUMNS DEFINED             *
001500      ******************************************************************
001600       01  WS-LOCATION-HDR.
001700           05  FILLER  PIC X(90) VALUE
001800             "id	name	address	city	state	zip_code	status
001850           -    "	type_code	type_system	type_display".
001900
002000      ******************************************************************
002100      * COBOL WORK AREA FOR ONE LOCATIONS.TSV DETAIL LINE - ONLY 9 OF  *
002200      * THE 10 HEADER COLUMNS ARE EVER MOVED/WRITTEN (TYPE-SYSTEM IS   *
002300      * DEFINED HERE FOR LAYOUT COMPLETENESS BUT IS NEVER MOVED TO).   *
002400      ******************************************************************
002500       01  WS-LOCATION-OUT-REC.
002600           05  LOC-OUT-ID              PIC X(10).
002700           05  LOC-OUT-NAME            PIC X(60).
002800           05  LOC-OUT-ADDRESS         PIC X(60).
002900           05  LOC-OUT-CITY            PIC X(30).
003000           05  LOC-OUT-STATE           PIC X(30).
003100           05  LOC-OUT-ZIP-CODE        PIC X(10).
003200           05  LOC-OUT-STATUS          PIC X(10) VALUE "ACTIVE".
003300           05  LOC-OUT-TYPE-CODE       PIC X(10).
003400           05  LOC-OUT-TYPE-SYSTEM     PIC X(10).
003500           05  LOC-OUT-TYPE-DISPLAY    PIC X(40).
003600           05  FILLER                  PIC X(10) VALUE SPACES.
003700      ******************************************************************
003800      * THE NUMBER OF COLUMNS DEFINED BY THIS LAYOUT IS 10 - THE       *
003900      * NUMBER OF COLUMNS ACTUALLY WRITTEN PER DETAIL LINE IS 9        *
004000      ******************************************************************
