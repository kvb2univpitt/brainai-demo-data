000100      ******************************************************************
000200      * OUTHDRS TABLE(ALL SYNTHEA EXTRACT TSV FILES)                   *
000300      *         LIBRARY(DDS0001.TEST.COPYLIB(OUTHDRS))                 *
000400      *         ACTION(REPLACE)                                        *
000500      *         LANGUAGE(COBOL)                                        *
000600      * ... ONE FIXED HEADER LINE PER OUTPUT FILE, TAB-SEPARATED,      *
000700      *     WRITTEN ONCE AT OPEN TIME BY MAPSYNT/RMAPSYN BEFORE ANY    *
000800      *     DETAIL LINES.  THE LOCATIONS.TSV HEADER LIVES IN LOCREC    *
000900      *     ALONGSIDE ITS DETAIL LAYOUT SINCE IT CARRIES THE 9-OF-10   *
001000      *     COLUMN QUIRK DOCUMENTED THERE.                             *
001100      ******************************************************************
001200       01  WS-PATIENT-HDR.
001300           05  FILLER  PIC X(77) VALUE
001400             "id	birth_date	last_name	first_name	gender	address	city
001450           -    "	state	zip_code	country".
001500
001600       01  WS-ENCOUNTER-HDR.
001700           05  FILLER  PIC X(75) VALUE
001800             "id	start	end	patient_id	type_code	type_display
001850           -    "	reason_code	reason_display".
001900
002000       01  WS-OBSERVATION-HDR.
002100           05  FILLER  PIC X(96) VALUE
002200             "id	effective	patient_id	encounter_id	code
002250           -    "	code_display	component_value	component_unit
002280           -    "	component_type	category".
002300
002400       01  WS-MEDADMIN-HDR.
002500           05  FILLER  PIC X(82) VALUE
002600             "id	status	effective	patient_id	encounter_id
002650           -    "	medication_code	medication_system	medication_display".
002700
002800      ******************************************************************
002900      * ENCOUNTER_LOCATION LAYOUT - CARRIED HERE FOR COMPLETENESS ONLY.*
003000      * encounter_id X(10), start X(22), end X(22), location_id X(10) *
003100      * NEITHER MAPSYNT NOR RMAPSYN WRITES THIS FILE - NO COPYBOOK OR  *
003200      * FD IS DEFINED FOR IT ELSEWHERE IN THIS SUITE.                  *
003300      ******************************************************************
