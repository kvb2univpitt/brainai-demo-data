000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  IDMAP.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 03/14/88.
000700       DATE-COMPILED. 03/14/88.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *                       CHANGE LOG                              *
001100      *  DATE      BY    TICKET     DESCRIPTION                       *
001200      *  --------  ----  ---------  --------------------------------- *
001300      *  03/14/88  JS    CDC-0122   ORIGINAL PROGRAM.  MEMOIZED ID-    *
001400      *                             REMAP TABLES FOR PATIENT/ENCOUNTER/*
001500      *                             OBSERVATION/MEDADMIN, PLUS A PLAIN *
001600      *                             COUNTER FOR LOCATION IDS.  MODELED *
001700      *                             ON THE OLD EQUIPMENT-TABLE SEARCH  *
001800      *                             IN PATSRCH - SAME LOAD-AND-SEARCH  *
001900      *                             SHAPE, IN-MEMORY INSTEAD OF VSAM.  *
002000      *  04/18/90  MM    CDC-0242   ADDED READ-ONLY LOOKUP MODE FOR    *
002100      *                             CHILD-RECORD CROSS REFERENCES -    *
002200      *                             AN OBSERVATION CAN ARRIVE BEFORE   *
002300      *                             ITS OWNING ENCOUNTER IS MAPPED.    *
002400      *  08/09/92  JS    CDC-0341   WIDENED THE OBSERVATION AND        *
002500      *                             MEDADMIN TABLES - 2000 ROWS WAS    *
002600      *                             NOT ENOUGH FOR A FULL-SIZE BUNDLE  *
002700      *                             SET.                                *
002800      *  01/14/99  CAH   CDC-0501   Y2K REMEDIATION - REVIEWED, NO     *
002900      *                             DATE FIELDS PRESENT, NO CHANGE.    *
003000      *  11/02/03  RTB   CDC-0602   ADDED THE LOCATION-ID COUNTER SO   *
003100      *                             MAPSYNT NO LONGER KEEPS ITS OWN.   *
003200      ******************************************************************
003300
003400       ENVIRONMENT DIVISION.
003500       CONFIGURATION SECTION.
003600       SOURCE-COMPUTER. IBM-390.
003700       OBJECT-COMPUTER. IBM-390.
003800       SPECIAL-NAMES.
003900           C01 IS TOP-OF-FORM.
004000       INPUT-OUTPUT SECTION.
004100
004200       DATA DIVISION.
004300       FILE SECTION.
004400
004500       WORKING-STORAGE SECTION.
004600       01  WS-FIRST-CALL-SW            PIC X(1) VALUE "Y".
004700           88  FIRST-CALL              VALUE "Y".
004800
004900       01  WS-NEXT-SEQ-NBRS.
005000           05  WS-NEXT-PAT-SEQ         PIC 9(9) COMP VALUE 0.
005100           05  WS-NEXT-ENC-SEQ         PIC 9(9) COMP VALUE 0.
005200           05  WS-NEXT-OBS-SEQ         PIC 9(9) COMP VALUE 0.
005300           05  WS-NEXT-MED-SEQ         PIC 9(9) COMP VALUE 0.
005400           05  WS-NEXT-LOC-SEQ         PIC 9(9) COMP VALUE 0.
005450           05  FILLER                  PIC X(04).
005500
005600       01  WS-PATIENT-MAP.
005700           05  PAT-MAP-COUNT           PIC 9(4) COMP VALUE 0.
005800           05  PAT-MAP-ENTRY OCCURS 2000 TIMES INDEXED BY PAT-IDX.
005900               10  PAT-MAP-ORIG-ID     PIC X(36).
006000               10  PAT-MAP-SURR-ID     PIC X(10).
006050               10  FILLER              PIC X(04).
006100
006200       01  WS-ENCOUNTER-MAP.
006300           05  ENC-MAP-COUNT           PIC 9(4) COMP VALUE 0.
006400           05  ENC-MAP-ENTRY OCCURS 2000 TIMES INDEXED BY ENC-IDX.
006500               10  ENC-MAP-ORIG-ID     PIC X(36).
006600               10  ENC-MAP-SURR-ID     PIC X(10).
006650               10  FILLER              PIC X(04).
006700
006800       01  WS-OBSERVATION-MAP.
006900           05  OBS-MAP-COUNT           PIC 9(5) COMP VALUE 0.
007000           05  OBS-MAP-ENTRY OCCURS 20000 TIMES INDEXED BY OBS-IDX.
007100               10  OBS-MAP-ORIG-ID     PIC X(36).
007200               10  OBS-MAP-SURR-ID     PIC X(10).
007250               10  FILLER              PIC X(04).
007300
007400       01  WS-MEDADMIN-MAP.
007500           05  MED-MAP-COUNT           PIC 9(5) COMP VALUE 0.
007600           05  MED-MAP-ENTRY OCCURS 20000 TIMES INDEXED BY MED-IDX.
007700               10  MED-MAP-ORIG-ID     PIC X(36).
007800               10  MED-MAP-SURR-ID     PIC X(10).
007850               10  FILLER              PIC X(04).
007900
008000      *  WIDENED PER CDC-0341 - SEE CHANGE LOG                        080992JS
008100       01  WS-SEQ-EDIT-AREA.
008200           05  WS-SEQ-EDIT             PIC Z(8)9.
008250           05  WS-SEQ-LEAD-SPACES      PIC S9(4) COMP.
008280           05  FILLER                  PIC X(02).
008400       01  WS-SEQ-EDIT-NUM REDEFINES WS-SEQ-EDIT-AREA PIC X(13).
008500       01  WS-SEQ-EDIT-DUMP REDEFINES WS-SEQ-EDIT-AREA.
008600           05  FILLER                  PIC X(09).
008700           05  FILLER                  PIC X(04).
008800
008900       LINKAGE SECTION.
009000       01  IDMAP-REQUEST-REC.
009100           05  IDMAP-RES-TYPE          PIC X(1).
009200               88  IDMAP-PATIENT       VALUE "P".
009300               88  IDMAP-ENCOUNTER     VALUE "E".
009400               88  IDMAP-OBSERVATION   VALUE "O".
009500               88  IDMAP-MEDADMIN      VALUE "M".
009600               88  IDMAP-LOCATION      VALUE "G".
009700           05  IDMAP-MODE              PIC X(1).
009800               88  IDMAP-ALLOCATE      VALUE "A".
009900               88  IDMAP-LOOKUP        VALUE "L".
010000           05  IDMAP-ORIG-ID           PIC X(36).
010020           05  FILLER                  PIC X(04).
010050       01  IDMAP-REQUEST-DUMP REDEFINES IDMAP-REQUEST-REC
010060                                   PIC X(42).
010100
010200       01  IDMAP-SURR-ID               PIC X(10).
010300       01  IDMAP-FOUND-SW              PIC X(1).
010400           88  IDMAP-ID-FOUND          VALUE "Y".
010500       01  RETURN-CD                   PIC 9(4) COMP.
010600
010700       PROCEDURE DIVISION USING IDMAP-REQUEST-REC, IDMAP-SURR-ID,
010800                                 IDMAP-FOUND-SW, RETURN-CD.
010900           IF FIRST-CALL
011000               PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
011100
011200           MOVE SPACES TO IDMAP-SURR-ID.
011300           MOVE "N" TO IDMAP-FOUND-SW.
011400
011500           EVALUATE TRUE
011600               WHEN IDMAP-PATIENT
011700                   PERFORM 100-MAP-PATIENT THRU 100-EXIT
011800               WHEN IDMAP-ENCOUNTER
011900                   PERFORM 200-MAP-ENCOUNTER THRU 200-EXIT
012000               WHEN IDMAP-OBSERVATION
012100                   PERFORM 300-MAP-OBSERVATION THRU 300-EXIT
012200               WHEN IDMAP-MEDADMIN
012300                   PERFORM 400-MAP-MEDADMIN THRU 400-EXIT
012400               WHEN IDMAP-LOCATION
012500                   PERFORM 900-ALLOCATE-LOCATION-ID THRU 900-EXIT
012600           END-EVALUATE.
012700
012800           MOVE ZERO TO RETURN-CD.
012900           GOBACK.
013000
013100       000-HOUSEKEEPING.
013200           MOVE ZERO TO PAT-MAP-COUNT, ENC-MAP-COUNT,
013300                        OBS-MAP-COUNT, MED-MAP-COUNT.
013400           MOVE ZERO TO WS-NEXT-PAT-SEQ, WS-NEXT-ENC-SEQ,
013500                        WS-NEXT-OBS-SEQ, WS-NEXT-MED-SEQ,
013600                        WS-NEXT-LOC-SEQ.
013700           MOVE "N" TO WS-FIRST-CALL-SW.
013800       000-EXIT.
013900           EXIT.
014000
014100       100-MAP-PATIENT.
014200           SET PAT-IDX TO 1.
014300           IF PAT-MAP-COUNT > 0
014400               SEARCH PAT-MAP-ENTRY
014500                   AT END
014600                       CONTINUE
014700                   WHEN PAT-MAP-ORIG-ID(PAT-IDX) = IDMAP-ORIG-ID
014800                       MOVE PAT-MAP-SURR-ID(PAT-IDX) TO IDMAP-SURR-ID
014900                       SET IDMAP-ID-FOUND TO TRUE
015000               END-SEARCH.
015100
015200           IF IDMAP-ID-FOUND
015300               GO TO 100-EXIT.
015400
015500           IF IDMAP-LOOKUP
015600      *  READ-ONLY LOOKUP MISS - DIAGNOSTIC ONLY, NOT AN ABEND        041890MM
015700               DISPLAY "IDMAP: PATIENT ID NOT YET MAPPED - "
015800                       IDMAP-ORIG-ID
015900               GO TO 100-EXIT.
016000
016100           ADD 1 TO WS-NEXT-PAT-SEQ.
016200           MOVE WS-NEXT-PAT-SEQ TO WS-SEQ-EDIT.
016300           MOVE ZERO TO WS-SEQ-LEAD-SPACES.
016400           INSPECT WS-SEQ-EDIT TALLYING WS-SEQ-LEAD-SPACES
016500               FOR LEADING SPACES.
016600           STRING "pat_" DELIMITED BY SIZE
016700                  WS-SEQ-EDIT(WS-SEQ-LEAD-SPACES + 1:)
016800                                    DELIMITED BY SIZE
016900               INTO IDMAP-SURR-ID.
017000
017100           ADD 1 TO PAT-MAP-COUNT.
017200           SET PAT-IDX TO PAT-MAP-COUNT.
017300           MOVE IDMAP-ORIG-ID TO PAT-MAP-ORIG-ID(PAT-IDX).
017400           MOVE IDMAP-SURR-ID TO PAT-MAP-SURR-ID(PAT-IDX).
017500           SET IDMAP-ID-FOUND TO TRUE.
017600       100-EXIT.
017700           EXIT.
017800
017900       200-MAP-ENCOUNTER.
018000           SET ENC-IDX TO 1.
018100           IF ENC-MAP-COUNT > 0
018200               SEARCH ENC-MAP-ENTRY
018300                   AT END
018400                       CONTINUE
018500                   WHEN ENC-MAP-ORIG-ID(ENC-IDX) = IDMAP-ORIG-ID
018600                       MOVE ENC-MAP-SURR-ID(ENC-IDX) TO IDMAP-SURR-ID
018700                       SET IDMAP-ID-FOUND TO TRUE
018800               END-SEARCH.
018900
019000           IF IDMAP-ID-FOUND
019100               GO TO 200-EXIT.
019200
019300           IF IDMAP-LOOKUP
019400               DISPLAY "IDMAP: ENCOUNTER ID NOT YET MAPPED - "
019500                       IDMAP-ORIG-ID
019600               GO TO 200-EXIT.
019700
019800           ADD 1 TO WS-NEXT-ENC-SEQ.
019900           MOVE WS-NEXT-ENC-SEQ TO WS-SEQ-EDIT.
020000           MOVE ZERO TO WS-SEQ-LEAD-SPACES.
020100           INSPECT WS-SEQ-EDIT TALLYING WS-SEQ-LEAD-SPACES
020200               FOR LEADING SPACES.
020300           STRING "enc_" DELIMITED BY SIZE
020400                  WS-SEQ-EDIT(WS-SEQ-LEAD-SPACES + 1:)
020500                                    DELIMITED BY SIZE
020600               INTO IDMAP-SURR-ID.
020700
020800           ADD 1 TO ENC-MAP-COUNT.
020900           SET ENC-IDX TO ENC-MAP-COUNT.
021000           MOVE IDMAP-ORIG-ID TO ENC-MAP-ORIG-ID(ENC-IDX).
021100           MOVE IDMAP-SURR-ID TO ENC-MAP-SURR-ID(ENC-IDX).
021200           SET IDMAP-ID-FOUND TO TRUE.
021300       200-EXIT.
021400           EXIT.
021500
021600       300-MAP-OBSERVATION.
021700           SET OBS-IDX TO 1.
021800           IF OBS-MAP-COUNT > 0
021900               SEARCH OBS-MAP-ENTRY
022000                   AT END
022100                       CONTINUE
022200                   WHEN OBS-MAP-ORIG-ID(OBS-IDX) = IDMAP-ORIG-ID
022300                       MOVE OBS-MAP-SURR-ID(OBS-IDX) TO IDMAP-SURR-ID
022400                       SET IDMAP-ID-FOUND TO TRUE
022500               END-SEARCH.
022600
022700           IF IDMAP-ID-FOUND
022800               GO TO 300-EXIT.
022900
023000           IF IDMAP-LOOKUP
023100               DISPLAY "IDMAP: OBSERVATION ID NOT YET MAPPED - "
023200                       IDMAP-ORIG-ID
023300               GO TO 300-EXIT.
023400
023500           ADD 1 TO WS-NEXT-OBS-SEQ.
023600           MOVE WS-NEXT-OBS-SEQ TO WS-SEQ-EDIT.
023700           MOVE ZERO TO WS-SEQ-LEAD-SPACES.
023800           INSPECT WS-SEQ-EDIT TALLYING WS-SEQ-LEAD-SPACES
023900               FOR LEADING SPACES.
024000           STRING "obs_" DELIMITED BY SIZE
024100                  WS-SEQ-EDIT(WS-SEQ-LEAD-SPACES + 1:)
024200                                    DELIMITED BY SIZE
024300               INTO IDMAP-SURR-ID.
024400
024500           ADD 1 TO OBS-MAP-COUNT.
024600           SET OBS-IDX TO OBS-MAP-COUNT.
024700           MOVE IDMAP-ORIG-ID TO OBS-MAP-ORIG-ID(OBS-IDX).
024800           MOVE IDMAP-SURR-ID TO OBS-MAP-SURR-ID(OBS-IDX).
024900           SET IDMAP-ID-FOUND TO TRUE.
025000       300-EXIT.
025100           EXIT.
025200
025300       400-MAP-MEDADMIN.
025400           SET MED-IDX TO 1.
025500           IF MED-MAP-COUNT > 0
025600               SEARCH MED-MAP-ENTRY
025700                   AT END
025800                       CONTINUE
025900                   WHEN MED-MAP-ORIG-ID(MED-IDX) = IDMAP-ORIG-ID
026000                       MOVE MED-MAP-SURR-ID(MED-IDX) TO IDMAP-SURR-ID
026100                       SET IDMAP-ID-FOUND TO TRUE
026200               END-SEARCH.
026300
026400           IF IDMAP-ID-FOUND
026500               GO TO 400-EXIT.
026600
026700           IF IDMAP-LOOKUP
026800               DISPLAY "IDMAP: MEDADMIN ID NOT YET MAPPED - "
026900                       IDMAP-ORIG-ID
027000               GO TO 400-EXIT.
027100
027200           ADD 1 TO WS-NEXT-MED-SEQ.
027300           MOVE WS-NEXT-MED-SEQ TO WS-SEQ-EDIT.
027400           MOVE ZERO TO WS-SEQ-LEAD-SPACES.
027500           INSPECT WS-SEQ-EDIT TALLYING WS-SEQ-LEAD-SPACES
027600               FOR LEADING SPACES.
027700           STRING "med_" DELIMITED BY SIZE
027800                  WS-SEQ-EDIT(WS-SEQ-LEAD-SPACES + 1:)
027900                                    DELIMITED BY SIZE
028000               INTO IDMAP-SURR-ID.
028100
028200           ADD 1 TO MED-MAP-COUNT.
028300           SET MED-IDX TO MED-MAP-COUNT.
028400           MOVE IDMAP-ORIG-ID TO MED-MAP-ORIG-ID(MED-IDX).
028500           MOVE IDMAP-SURR-ID TO MED-MAP-SURR-ID(MED-IDX).
028600           SET IDMAP-ID-FOUND TO TRUE.
028700       400-EXIT.
028800           EXIT.
028900
029000       900-ALLOCATE-LOCATION-ID.
029100      *  LOCATIONS ARE ALWAYS NEWLY SYNTHESIZED - NO DEDUP TABLE      110203RTB
029200           ADD 1 TO WS-NEXT-LOC-SEQ.
029300           MOVE WS-NEXT-LOC-SEQ TO WS-SEQ-EDIT.
029400           MOVE ZERO TO WS-SEQ-LEAD-SPACES.
029500           INSPECT WS-SEQ-EDIT TALLYING WS-SEQ-LEAD-SPACES
029600               FOR LEADING SPACES.
029700           STRING "loc_" DELIMITED BY SIZE
029800                  WS-SEQ-EDIT(WS-SEQ-LEAD-SPACES + 1:)
029900                                    DELIMITED BY SIZE
030000               INTO IDMAP-SURR-ID.
030100           SET IDMAP-ID-FOUND TO TRUE.
030200       900-EXIT.
030300           EXIT.
