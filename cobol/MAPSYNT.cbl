000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  MAPSYNT.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 03/14/88.
000700       DATE-COMPILED. 03/14/88.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *                       CHANGE LOG                              *
001100      *  DATE      BY    TICKET     DESCRIPTION                       *
001200      *  --------  ----  ---------  --------------------------------- *
001300      *  03/14/88  JS    CDC-0125   ORIGINAL PROGRAM.  FULL EXTRACTION *
001400      *                             PASS OVER EVERY SYNTHEA BUNDLE IN  *
001500      *                             THE INPUT DIRECTORY - WRITES ALL   *
001600      *                             PATIENT/ENCOUNTER/OBSERVATION/     *
001700      *                             MEDADMIN/LOCATION RECORDS WITH NO  *
001800      *                             VOLUME CAP.  REBUILT OFF THE OLD   *
001900      *                             PATLIST REPORT PROGRAM SHAPE - ONE *
002000      *                             DRIVING LOOP, SEVERAL DETAIL       *
002100      *                             WRITE PARAGRAPHS.                  *
002200      *  07/11/90  MM    CDC-0244   ADDED THE DYNAMIC BNDLFILE ASSIGN  *
002300      *                             SO ONE FD CAN SERVICE EVERY BUNDLE *
002400      *                             NAME BNDLIST HANDS US - THIS SHOP  *
002500      *                             HAS NO DIRECTORY-WALK VERB.        *
002600      *  02/08/93  JS    CDC-0358   LOCATION TYPE CYCLING WAS RESTART- *
002700      *                             ING AT EVERY BUNDLE INSTEAD OF     *
002800      *                             USING THE BUNDLE'S OWN ORGANIZAT-  *
002900      *                             ION ORDINAL - CORRECTED.            *
003000      *  01/14/99  CAH   CDC-0501   Y2K REMEDIATION - ALL DATE FIELDS  *
003100      *                             ALREADY CARRY 4-DIGIT YEARS ON     *
003200      *                             THIS RELEASE, NO CHANGE REQUIRED.  *
003300      *  11/02/03  RTB   CDC-0602   LOCATION ID ALLOCATION MOVED INTO  *
003400      *                             IDMAP - THIS MEMBER NO LONGER      *
003500      *                             KEEPS ITS OWN LOC-ID COUNTER.      *
003600      *  03/19/05  MM    CDC-0631   RECOMPILE ONLY - NO LOGIC CHANGE.  *
003650      *  09/14/07  TPK   CDC-0664   DROPPED THE END-OF-JOB RECORD-COUNT*
003660      *                             SUMMARY (COUNTERS-AND-ACCUMULATORS *
003670      *                             AND ITS DISPLAY BLOCK IN 999-CLEAN-*
003680      *                             UP) - ANALYST CONFIRMED THIS UNIT  *
003690      *                             IS A STRAIGHT PASS WITH NO REPORT; *
003695      *                             THE COUNTS WERE A HOLDOVER FROM    *
003697      *                             THE OLD PATLIST REPORT SHAPE THIS  *
003698      *                             PROGRAM WAS BUILT FROM.            *
003700      ******************************************************************
003800
003900       ENVIRONMENT DIVISION.
004000       CONFIGURATION SECTION.
004100       SOURCE-COMPUTER. IBM-390.
004200       OBJECT-COMPUTER. IBM-390.
004300       SPECIAL-NAMES.
004400           C01 IS TOP-OF-FORM.
004500       INPUT-OUTPUT SECTION.
004600       FILE-CONTROL.
004700           SELECT SYSOUT
004800           ASSIGN TO UT-S-SYSOUT
004900             ORGANIZATION IS SEQUENTIAL.
005000
005100      *  DYNAMIC ASSIGN - WS-BNDL-DYN-NAME IS LOADED FROM BNDLIST    071190MM
005200      *  BEFORE EACH OPEN.  NO DIRECTORY-WALK VERB ON THIS RELEASE.  071190MM
005300           SELECT BNDLFILE
005400           ASSIGN TO WS-BNDL-DYN-NAME
005500             ORGANIZATION IS SEQUENTIAL
005600             ACCESS MODE IS SEQUENTIAL
005700             FILE STATUS IS BFCODE.
005800
005900           SELECT PATOUT
006000           ASSIGN TO UT-S-PATOUT
006100             ORGANIZATION IS LINE SEQUENTIAL
006200             FILE STATUS IS OFCODE.
006300
006400           SELECT ENCOUT
006500           ASSIGN TO UT-S-ENCOUT
006600             ORGANIZATION IS LINE SEQUENTIAL
006700             FILE STATUS IS OFCODE.
006800
006900           SELECT OBSOUT
007000           ASSIGN TO UT-S-OBSOUT
007100             ORGANIZATION IS LINE SEQUENTIAL
007200             FILE STATUS IS OFCODE.
007300
007400           SELECT MEDOUT
007500           ASSIGN TO UT-S-MEDOUT
007600             ORGANIZATION IS LINE SEQUENTIAL
007700             FILE STATUS IS OFCODE.
007800
007900           SELECT LOCOUT
008000           ASSIGN TO UT-S-LOCOUT
008100             ORGANIZATION IS LINE SEQUENTIAL
008200             FILE STATUS IS OFCODE.
008300
008400       DATA DIVISION.
008500       FILE SECTION.
008600       FD  SYSOUT
008700           RECORDING MODE IS F
008800           LABEL RECORDS ARE STANDARD
008900           RECORD CONTAINS 130 CHARACTERS
009000           BLOCK CONTAINS 0 RECORDS
009100           DATA RECORD IS SYSOUT-REC.
009200       01  SYSOUT-REC                  PIC X(130).
009300
009400      ****** ONE BUNDLE FILE AT A TIME - REOPENED UNDER A NEW DYNAMIC
009500      ****** NAME FOR EACH ENTRY BNDLIST RETURNS
009600       FD  BNDLFILE
009700           RECORDING MODE IS F
009800           LABEL RECORDS ARE STANDARD
009900           RECORD CONTAINS 412 CHARACTERS
010000           BLOCK CONTAINS 0 RECORDS
010100           DATA RECORD IS BUNDLE-REC-FD.
010200       01  BUNDLE-REC-FD               PIC X(412).
010300
010400      ****** TRAILING FILLER IS TRIMMED OFF EACH LINE BEFORE THE WRITE -
010500      ****** RECORD LENGTH RIDES ON WS-OUT-LTH, SET BY A CALL TO FLDLEN
010600       FD  PATOUT
010700           RECORD IS VARYING IN SIZE FROM 1 TO 256 CHARACTERS
010800             DEPENDING ON WS-OUT-LTH
010900           LABEL RECORDS ARE STANDARD
011000           DATA RECORD IS PATOUT-REC.
011100       01  PATOUT-REC                  PIC X(256).
011200
011300       FD  ENCOUT
011400           RECORD IS VARYING IN SIZE FROM 1 TO 200 CHARACTERS
011500             DEPENDING ON WS-OUT-LTH
011600           LABEL RECORDS ARE STANDARD
011700           DATA RECORD IS ENCOUT-REC.
011800       01  ENCOUT-REC                  PIC X(200).
011900
012000       FD  OBSOUT
012100           RECORD IS VARYING IN SIZE FROM 1 TO 256 CHARACTERS
012200             DEPENDING ON WS-OUT-LTH
012300           LABEL RECORDS ARE STANDARD
012400           DATA RECORD IS OBSOUT-REC.
012500       01  OBSOUT-REC                  PIC X(256).
012600
012700       FD  MEDOUT
012800           RECORD IS VARYING IN SIZE FROM 1 TO 256 CHARACTERS
012900             DEPENDING ON WS-OUT-LTH
013000           LABEL RECORDS ARE STANDARD
013100           DATA RECORD IS MEDOUT-REC.
013200       01  MEDOUT-REC                  PIC X(256).
013300
013400       FD  LOCOUT
013500           RECORD IS VARYING IN SIZE FROM 1 TO 256 CHARACTERS
013600             DEPENDING ON WS-OUT-LTH
013700           LABEL RECORDS ARE STANDARD
013800           DATA RECORD IS LOCOUT-REC.
013900       01  LOCOUT-REC                  PIC X(256).
014000
014100       WORKING-STORAGE SECTION.
014200       01  FILE-STATUS-CODES.
014300           05  BFCODE                  PIC X(2).
014400               88  BUNDLE-READ-OK      VALUE SPACES.
014500               88  NO-MORE-BUNDLE-RECS VALUE "10".
014600           05  OFCODE                  PIC X(2).
014700               88  CODE-WRITE          VALUE SPACES.
014750           05  FILLER                  PIC X(04).
014800
014900       01  WS-BNDL-DYN-NAME            PIC X(200).
015000       01  WS-MORE-BUNDLES-SW          PIC X(1) VALUE "Y".
015100           88  NO-MORE-BUNDLES         VALUE "N".
015200       01  WS-BNDLIST-EOF-SW           PIC X(1).
015300           88  BNDLIST-NO-MORE-BUNDLES VALUE "Y".
015400
015500       01  WS-ORG-ORDINAL              PIC 9(4) COMP VALUE 0.
015600
015700      ** LINKAGE WORK AREAS FOR CALL 'IDMAP'
015800       01  WS-IDMAP-REQUEST.
015900           05  WS-IDMAP-RES-TYPE       PIC X(1).
016000           05  WS-IDMAP-MODE           PIC X(1).
016100           05  WS-IDMAP-ORIG-ID        PIC X(36).
016150           05  FILLER                  PIC X(04).
016200       01  WS-IDMAP-REQUEST-DUMP REDEFINES WS-IDMAP-REQUEST
016300                                       PIC X(42).
016400       01  WS-IDMAP-SURR-ID            PIC X(10).
016500       01  WS-IDMAP-FOUND-SW           PIC X(1).
016600           88  WS-IDMAP-ID-FOUND       VALUE "Y".
016700       01  WS-IDMAP-RETURN-CD          PIC 9(4) COMP.
016800
016900      ** LINKAGE WORK AREAS FOR CALL 'DFLTSUB'
017000       01  WS-DFLTSUB-RETURN-CD        PIC 9(4) COMP.
017100
017200      ** LINKAGE WORK AREAS FOR CALL 'DTFMT'
017300       01  WS-DTFMT-REQUEST.
017400           05  WS-DTFMT-MODE           PIC X(1).
017500           05  WS-DTFMT-YEAR           PIC 9(4).
017600           05  WS-DTFMT-MONTH          PIC 9(2).
017700           05  WS-DTFMT-DAY            PIC 9(2).
017800           05  WS-DTFMT-HOUR           PIC 9(2).
017900           05  WS-DTFMT-MINUTE         PIC 9(2).
018000           05  WS-DTFMT-SECOND         PIC 9(2).
018030           05  FILLER                  PIC X(04).
018050       01  WS-DTFMT-REQUEST-DUMP REDEFINES WS-DTFMT-REQUEST
018060                                   PIC X(19).
018100       01  WS-DTFMT-RESULT             PIC X(22).
018200       01  WS-DTFMT-RETURN-CD          PIC 9(4) COMP.
018300
018400      ** LINKAGE WORK AREAS FOR CALL 'FLDLEN'
018500       01  WS-FLDLEN-TEXT              PIC X(255).
018600       01  WS-FLDLEN-RETURN-LTH        PIC S9(4) VALUE ZERO.
018700
018800       01  WS-TAB                      PIC X(1) VALUE X"09".
018900       01  WS-OUT-LINE                 PIC X(300).
018910      *  80-BYTE SLICE FOR AN SDSF/SYSOUT TRACE DUMP OF A SHORT
018920      *  OUTPUT LINE - NOT WIRED IN ON THIS RELEASE, KEPT FOR
018930      *  WHEN DEBUG-TRACE UPSI SWITCH 4 IS TURNED ON AT THIS SHOP
018950       01  WS-OUT-LINE-TRACE REDEFINES WS-OUT-LINE.
018960           05  WS-OUT-LINE-FIRST-80    PIC X(80).
018970           05  FILLER                  PIC X(220).
019000       01  WS-OUT-LTH                  PIC S9(4) COMP VALUE ZERO.
019100
020000       COPY BNDLREC.
020100       COPY PATREC.
020200       COPY ENCREC.
020300       COPY OBSREC.
020400       COPY MEDREC.
020500       COPY LOCREC.
020600       COPY OUTHDRS.
020700       COPY ABENDREC.
020800
020900       PROCEDURE DIVISION.
021000           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021100           PERFORM 100-MAINLINE THRU 100-EXIT
021200                   UNTIL NO-MORE-BUNDLES.
021300           PERFORM 999-CLEANUP THRU 999-EXIT.
021400           MOVE ZERO TO RETURN-CODE.
021500           GOBACK.
021600
021700       000-HOUSEKEEPING.
021800           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021900           DISPLAY "******** BEGIN JOB MAPSYNT ********".
022200           OPEN OUTPUT PATOUT, ENCOUT, OBSOUT, MEDOUT, LOCOUT, SYSOUT.
022300           MOVE LENGTH OF WS-PATIENT-HDR TO WS-OUT-LTH.
022400           WRITE PATOUT-REC FROM WS-PATIENT-HDR.
022500           MOVE LENGTH OF WS-ENCOUNTER-HDR TO WS-OUT-LTH.
022600           WRITE ENCOUT-REC FROM WS-ENCOUNTER-HDR.
022700           MOVE LENGTH OF WS-OBSERVATION-HDR TO WS-OUT-LTH.
022800           WRITE OBSOUT-REC FROM WS-OBSERVATION-HDR.
022900           MOVE LENGTH OF WS-MEDADMIN-HDR TO WS-OUT-LTH.
023000           WRITE MEDOUT-REC FROM WS-MEDADMIN-HDR.
023100           MOVE LENGTH OF WS-LOCATION-HDR TO WS-OUT-LTH.
023200           WRITE LOCOUT-REC FROM WS-LOCATION-HDR.
023300
023400           CALL "BNDLIST" USING WS-BNDL-DYN-NAME, WS-BNDLIST-EOF-SW.
023500           IF BNDLIST-NO-MORE-BUNDLES
023600               MOVE "EMPTY BUNDLE MANIFEST" TO ABEND-REASON
023700               GO TO 1000-ABEND-RTN.
023800       000-EXIT.
023900           EXIT.
024000
024100       100-MAINLINE.
024200           MOVE "100-MAINLINE" TO PARA-NAME.
024300           PERFORM 200-PROCESS-BUNDLE THRU 200-EXIT.
024400
024500           CALL "BNDLIST" USING WS-BNDL-DYN-NAME, WS-BNDLIST-EOF-SW.
024600           IF BNDLIST-NO-MORE-BUNDLES
024700               MOVE "N" TO WS-MORE-BUNDLES-SW.
024800       100-EXIT.
024900           EXIT.
025000
025100       200-PROCESS-BUNDLE.
025200           MOVE "200-PROCESS-BUNDLE" TO PARA-NAME.
025300           MOVE ZERO TO WS-ORG-ORDINAL.
025400           OPEN INPUT BNDLFILE.
025500           PERFORM 210-READ-BUNDLE-REC THRU 210-EXIT.
025600           PERFORM 220-DISPATCH-RESOURCE THRU 220-EXIT
025700                   UNTIL NO-MORE-BUNDLE-RECS.
025800           CLOSE BNDLFILE.
025900       200-EXIT.
026000           EXIT.
026100
026200       210-READ-BUNDLE-REC.
026300           MOVE "210-READ-BUNDLE-REC" TO PARA-NAME.
026400           READ BNDLFILE INTO BUNDLE-REC
026500               AT END
026600               GO TO 210-EXIT
026700           END-READ.
026900       210-EXIT.
027000           EXIT.
027100
027200       220-DISPATCH-RESOURCE.
027300           MOVE "220-DISPATCH-RESOURCE" TO PARA-NAME.
027400           EVALUATE TRUE
027500               WHEN BNDL-PATIENT-RES
027600                   PERFORM 300-WRITE-PATIENT THRU 300-EXIT
027700               WHEN BNDL-ENCOUNTER-RES
027800                   PERFORM 400-WRITE-ENCOUNTER THRU 400-EXIT
027900               WHEN BNDL-OBSERVATION-RES
028000                   PERFORM 500-WRITE-OBSERVATION THRU 500-EXIT
028100               WHEN BNDL-MEDADMIN-RES
028200                   PERFORM 600-WRITE-MEDADMIN THRU 600-EXIT
028300               WHEN BNDL-ORG-RES
028400                   PERFORM 700-WRITE-LOCATION THRU 700-EXIT
028500           END-EVALUATE.
028600
028700           PERFORM 210-READ-BUNDLE-REC THRU 210-EXIT.
028800       220-EXIT.
028900           EXIT.
029000
029100       300-WRITE-PATIENT.
029200           MOVE "300-WRITE-PATIENT" TO PARA-NAME.
029300           MOVE "P" TO WS-IDMAP-RES-TYPE.
029400           MOVE "A" TO WS-IDMAP-MODE.
029500           MOVE BNDL-ORIG-ID TO WS-IDMAP-ORIG-ID.
029600           CALL "IDMAP" USING WS-IDMAP-REQUEST, WS-IDMAP-SURR-ID,
029700                               WS-IDMAP-FOUND-SW, WS-IDMAP-RETURN-CD.
029800           MOVE WS-IDMAP-SURR-ID TO PAT-OUT-ID.
029900
030000           MOVE BNDL-PAT-LAST-NAME  TO PAT-OUT-LAST-NAME.
030100           MOVE BNDL-PAT-FIRST-NAME TO PAT-OUT-FIRST-NAME.
030200           MOVE BNDL-PAT-GENDER     TO PAT-OUT-GENDER.
030300           MOVE BNDL-PAT-ADDRESS    TO PAT-OUT-ADDRESS.
030400           MOVE BNDL-PAT-CITY       TO PAT-OUT-CITY.
030500           MOVE BNDL-PAT-STATE      TO PAT-OUT-STATE.
030600           MOVE BNDL-PAT-ZIP-CODE   TO PAT-OUT-ZIP-CODE.
030700           MOVE SPACES              TO PAT-OUT-COUNTRY.
030800
030900           CALL "DFLTSUB" USING PAT-OUT-DEFAULTS-GRP,
031000               WS-DFLTSUB-RETURN-CD.
031100
031200           MOVE "D" TO WS-DTFMT-MODE.
031300           MOVE BNDL-PAT-BIRTH-YEAR  TO WS-DTFMT-YEAR.
031400           MOVE BNDL-PAT-BIRTH-MONTH TO WS-DTFMT-MONTH.
031500           MOVE BNDL-PAT-BIRTH-DAY   TO WS-DTFMT-DAY.
031600           CALL "DTFMT" USING WS-DTFMT-REQUEST, WS-DTFMT-RESULT,
031700                               WS-DTFMT-RETURN-CD.
031800           MOVE WS-DTFMT-RESULT(1:10) TO PAT-OUT-BIRTH-DATE.
031900
032000           MOVE SPACES TO WS-OUT-LINE.
032100           STRING PAT-OUT-ID         DELIMITED BY SIZE  WS-TAB
032200                  PAT-OUT-BIRTH-DATE DELIMITED BY SIZE  WS-TAB
032300                  PAT-OUT-LAST-NAME  DELIMITED BY SIZE  WS-TAB
032400                  PAT-OUT-FIRST-NAME DELIMITED BY SIZE  WS-TAB
032500                  PAT-OUT-GENDER     DELIMITED BY SIZE  WS-TAB
032600                  PAT-OUT-ADDRESS    DELIMITED BY SIZE  WS-TAB
032700                  PAT-OUT-CITY       DELIMITED BY SIZE  WS-TAB
032800                  PAT-OUT-STATE      DELIMITED BY SIZE  WS-TAB
032900                  PAT-OUT-ZIP-CODE   DELIMITED BY SIZE  WS-TAB
033000                  PAT-OUT-COUNTRY    DELIMITED BY SIZE
033100               INTO WS-OUT-LINE.
033200
033300      *  TRAILING FILLER TRIMMED BY FLDLEN SO THE OUTPUT LINE CARRIES   071190MM
033400      *  NO PADDING - SEE CDC-0244                                     071190MM
033500           MOVE WS-OUT-LINE(1:255) TO WS-FLDLEN-TEXT.
033600           CALL "FLDLEN" USING WS-FLDLEN-TEXT, WS-FLDLEN-RETURN-LTH.
033700           MOVE WS-FLDLEN-RETURN-LTH TO WS-OUT-LTH.
033800           WRITE PATOUT-REC FROM WS-OUT-LINE(1:WS-OUT-LTH).
033900
034100       300-EXIT.
034200           EXIT.
034300
034400       400-WRITE-ENCOUNTER.
034500           MOVE "400-WRITE-ENCOUNTER" TO PARA-NAME.
034600           MOVE "E" TO WS-IDMAP-RES-TYPE.
034700           MOVE "A" TO WS-IDMAP-MODE.
034800           MOVE BNDL-ORIG-ID TO WS-IDMAP-ORIG-ID.
034900           CALL "IDMAP" USING WS-IDMAP-REQUEST, WS-IDMAP-SURR-ID,
035000                               WS-IDMAP-FOUND-SW, WS-IDMAP-RETURN-CD.
035100           MOVE WS-IDMAP-SURR-ID TO ENC-OUT-ID.
035200
035300           MOVE "P" TO WS-IDMAP-RES-TYPE.
035400           MOVE "L" TO WS-IDMAP-MODE.
035500           MOVE BNDL-REF-PATIENT-ID TO WS-IDMAP-ORIG-ID.
035600           CALL "IDMAP" USING WS-IDMAP-REQUEST, WS-IDMAP-SURR-ID,
035700                               WS-IDMAP-FOUND-SW, WS-IDMAP-RETURN-CD.
035800           MOVE WS-IDMAP-SURR-ID TO ENC-OUT-PATIENT-ID.
035900
036000           MOVE "T" TO WS-DTFMT-MODE.
036100           MOVE BNDL-ENC-START-YEAR   TO WS-DTFMT-YEAR.
036200           MOVE BNDL-ENC-START-MONTH  TO WS-DTFMT-MONTH.
036300           MOVE BNDL-ENC-START-DAY    TO WS-DTFMT-DAY.
036400           MOVE BNDL-ENC-START-HOUR   TO WS-DTFMT-HOUR.
036500           MOVE BNDL-ENC-START-MINUTE TO WS-DTFMT-MINUTE.
036600           MOVE BNDL-ENC-START-SECOND TO WS-DTFMT-SECOND.
036700           CALL "DTFMT" USING WS-DTFMT-REQUEST, WS-DTFMT-RESULT,
036800                               WS-DTFMT-RETURN-CD.
036900           MOVE WS-DTFMT-RESULT TO ENC-OUT-START.
037000
037100           MOVE BNDL-ENC-END-YEAR   TO WS-DTFMT-YEAR.
037200           MOVE BNDL-ENC-END-MONTH  TO WS-DTFMT-MONTH.
037300           MOVE BNDL-ENC-END-DAY    TO WS-DTFMT-DAY.
037400           MOVE BNDL-ENC-END-HOUR   TO WS-DTFMT-HOUR.
037500           MOVE BNDL-ENC-END-MINUTE TO WS-DTFMT-MINUTE.
037600           MOVE BNDL-ENC-END-SECOND TO WS-DTFMT-SECOND.
037700           CALL "DTFMT" USING WS-DTFMT-REQUEST, WS-DTFMT-RESULT,
037800                               WS-DTFMT-RETURN-CD.
037900           MOVE WS-DTFMT-RESULT TO ENC-OUT-END.
038000
038100           MOVE SPACES TO WS-OUT-LINE.
038200           STRING ENC-OUT-ID         DELIMITED BY SIZE  WS-TAB
038300                  ENC-OUT-START      DELIMITED BY SIZE  WS-TAB
038400                  ENC-OUT-END        DELIMITED BY SIZE  WS-TAB
038500                  ENC-OUT-PATIENT-ID DELIMITED BY SIZE  WS-TAB
038600                  ENC-OUT-TYPE-CODE    DELIMITED BY SIZE  WS-TAB
038700                  ENC-OUT-TYPE-DISPLAY DELIMITED BY SIZE  WS-TAB
038800                  ENC-OUT-REASON-CODE  DELIMITED BY SIZE  WS-TAB
038900                  ENC-OUT-REASON-DISPLAY DELIMITED BY SIZE
039000               INTO WS-OUT-LINE.
039100
039200           MOVE WS-OUT-LINE(1:255) TO WS-FLDLEN-TEXT.
039300           CALL "FLDLEN" USING WS-FLDLEN-TEXT, WS-FLDLEN-RETURN-LTH.
039400           MOVE WS-FLDLEN-RETURN-LTH TO WS-OUT-LTH.
039500           WRITE ENCOUT-REC FROM WS-OUT-LINE(1:WS-OUT-LTH).
039700       400-EXIT.
039800           EXIT.
039900
040000       500-WRITE-OBSERVATION.
040100           MOVE "500-WRITE-OBSERVATION" TO PARA-NAME.
040200           MOVE "O" TO WS-IDMAP-RES-TYPE.
040300           MOVE "A" TO WS-IDMAP-MODE.
040400           MOVE BNDL-ORIG-ID TO WS-IDMAP-ORIG-ID.
040500           CALL "IDMAP" USING WS-IDMAP-REQUEST, WS-IDMAP-SURR-ID,
040600                               WS-IDMAP-FOUND-SW, WS-IDMAP-RETURN-CD.
040700           MOVE WS-IDMAP-SURR-ID TO OBS-OUT-ID.
040800
040900           MOVE "P" TO WS-IDMAP-RES-TYPE.
041000           MOVE "L" TO WS-IDMAP-MODE.
041100           MOVE BNDL-REF-PATIENT-ID TO WS-IDMAP-ORIG-ID.
041200           CALL "IDMAP" USING WS-IDMAP-REQUEST, WS-IDMAP-SURR-ID,
041300                               WS-IDMAP-FOUND-SW, WS-IDMAP-RETURN-CD.
041400           MOVE WS-IDMAP-SURR-ID TO OBS-OUT-PATIENT-ID.
041500
041600           MOVE "E" TO WS-IDMAP-RES-TYPE.
041700           MOVE "L" TO WS-IDMAP-MODE.
041800           MOVE BNDL-REF-ENCOUNTER-ID TO WS-IDMAP-ORIG-ID.
041900           CALL "IDMAP" USING WS-IDMAP-REQUEST, WS-IDMAP-SURR-ID,
042000                               WS-IDMAP-FOUND-SW, WS-IDMAP-RETURN-CD.
042100           MOVE WS-IDMAP-SURR-ID TO OBS-OUT-ENCOUNTER-ID.
042200
042300           MOVE "T" TO WS-DTFMT-MODE.
042400           MOVE BNDL-OBS-EFF-YEAR   TO WS-DTFMT-YEAR.
042500           MOVE BNDL-OBS-EFF-MONTH  TO WS-DTFMT-MONTH.
042600           MOVE BNDL-OBS-EFF-DAY    TO WS-DTFMT-DAY.
042700           MOVE BNDL-OBS-EFF-HOUR   TO WS-DTFMT-HOUR.
042800           MOVE BNDL-OBS-EFF-MINUTE TO WS-DTFMT-MINUTE.
042900           MOVE BNDL-OBS-EFF-SECOND TO WS-DTFMT-SECOND.
043000           CALL "DTFMT" USING WS-DTFMT-REQUEST, WS-DTFMT-RESULT,
043100                               WS-DTFMT-RETURN-CD.
043200           MOVE WS-DTFMT-RESULT TO OBS-OUT-EFFECTIVE.
043300
043400           MOVE BNDL-OBS-CODE         TO OBS-OUT-CODE.
043500           MOVE BNDL-OBS-CODE-DISPLAY TO OBS-OUT-CODE-DISPLAY.
043600
043700           IF BNDL-OBS-IS-QUANTITY
043800               MOVE BNDL-OBS-VALUE TO OBS-OUT-COMPONENT-VALUE
043900               MOVE BNDL-OBS-UNIT  TO OBS-OUT-COMPONENT-UNIT
044000               MOVE "numeric"      TO OBS-OUT-COMPONENT-TYPE
044100           ELSE
044200               MOVE SPACES TO OBS-OUT-COMPONENT-VALUE,
044300                               OBS-OUT-COMPONENT-UNIT,
044400                               OBS-OUT-COMPONENT-TYPE.
044500
044600           MOVE SPACES TO WS-OUT-LINE.
044700           STRING OBS-OUT-ID           DELIMITED BY SIZE  WS-TAB
044800                  OBS-OUT-EFFECTIVE    DELIMITED BY SIZE  WS-TAB
044900                  OBS-OUT-PATIENT-ID   DELIMITED BY SIZE  WS-TAB
045000                  OBS-OUT-ENCOUNTER-ID DELIMITED BY SIZE  WS-TAB
045100                  OBS-OUT-CODE         DELIMITED BY SIZE  WS-TAB
045200                  OBS-OUT-CODE-DISPLAY DELIMITED BY SIZE  WS-TAB
045300                  OBS-OUT-COMPONENT-VALUE DELIMITED BY SIZE  WS-TAB
045400                  OBS-OUT-COMPONENT-UNIT  DELIMITED BY SIZE  WS-TAB
045500                  OBS-OUT-COMPONENT-TYPE  DELIMITED BY SIZE  WS-TAB
045600                  OBS-OUT-CATEGORY     DELIMITED BY SIZE
045700               INTO WS-OUT-LINE.
045800
045900           MOVE WS-OUT-LINE(1:255) TO WS-FLDLEN-TEXT.
046000           CALL "FLDLEN" USING WS-FLDLEN-TEXT, WS-FLDLEN-RETURN-LTH.
046100           MOVE WS-FLDLEN-RETURN-LTH TO WS-OUT-LTH.
046200           WRITE OBSOUT-REC FROM WS-OUT-LINE(1:WS-OUT-LTH).
046400       500-EXIT.
046500           EXIT.
046600
046700       600-WRITE-MEDADMIN.
046800           MOVE "600-WRITE-MEDADMIN" TO PARA-NAME.
046900           MOVE "M" TO WS-IDMAP-RES-TYPE.
047000           MOVE "A" TO WS-IDMAP-MODE.
047100           MOVE BNDL-ORIG-ID TO WS-IDMAP-ORIG-ID.
047200           CALL "IDMAP" USING WS-IDMAP-REQUEST, WS-IDMAP-SURR-ID,
047300                               WS-IDMAP-FOUND-SW, WS-IDMAP-RETURN-CD.
047400           MOVE WS-IDMAP-SURR-ID TO MED-OUT-ID.
047500
047600           MOVE "P" TO WS-IDMAP-RES-TYPE.
047700           MOVE "L" TO WS-IDMAP-MODE.
047800           MOVE BNDL-REF-PATIENT-ID TO WS-IDMAP-ORIG-ID.
047900           CALL "IDMAP" USING WS-IDMAP-REQUEST, WS-IDMAP-SURR-ID,
048000                               WS-IDMAP-FOUND-SW, WS-IDMAP-RETURN-CD.
048100           MOVE WS-IDMAP-SURR-ID TO MED-OUT-PATIENT-ID.
048200
048300           MOVE "E" TO WS-IDMAP-RES-TYPE.
048400           MOVE "L" TO WS-IDMAP-MODE.
048500           MOVE BNDL-REF-ENCOUNTER-ID TO WS-IDMAP-ORIG-ID.
048600           CALL "IDMAP" USING WS-IDMAP-REQUEST, WS-IDMAP-SURR-ID,
048700                               WS-IDMAP-FOUND-SW, WS-IDMAP-RETURN-CD.
048800           MOVE WS-IDMAP-SURR-ID TO MED-OUT-ENCOUNTER-ID.
048900
049000           MOVE BNDL-MED-STATUS TO MED-OUT-STATUS.
049100
049200           MOVE "T" TO WS-DTFMT-MODE.
049300           MOVE BNDL-MED-EFF-YEAR   TO WS-DTFMT-YEAR.
049400           MOVE BNDL-MED-EFF-MONTH  TO WS-DTFMT-MONTH.
049500           MOVE BNDL-MED-EFF-DAY    TO WS-DTFMT-DAY.
049600           MOVE BNDL-MED-EFF-HOUR   TO WS-DTFMT-HOUR.
049700           MOVE BNDL-MED-EFF-MINUTE TO WS-DTFMT-MINUTE.
049800           MOVE BNDL-MED-EFF-SECOND TO WS-DTFMT-SECOND.
049900           CALL "DTFMT" USING WS-DTFMT-REQUEST, WS-DTFMT-RESULT,
050000                               WS-DTFMT-RETURN-CD.
050100           MOVE WS-DTFMT-RESULT TO MED-OUT-EFFECTIVE.
050200
050300           MOVE BNDL-MED-CODE    TO MED-OUT-MEDICATION-CODE.
050400           MOVE BNDL-MED-SYSTEM  TO MED-OUT-MEDICATION-SYS.
050500           MOVE BNDL-MED-DISPLAY TO MED-OUT-MEDICATION-DISP.
050600
050700           MOVE SPACES TO WS-OUT-LINE.
050800           STRING MED-OUT-ID              DELIMITED BY SIZE  WS-TAB
050900                  MED-OUT-STATUS          DELIMITED BY SIZE  WS-TAB
051000                  MED-OUT-EFFECTIVE       DELIMITED BY SIZE  WS-TAB
051100                  MED-OUT-PATIENT-ID      DELIMITED BY SIZE  WS-TAB
051200                  MED-OUT-ENCOUNTER-ID    DELIMITED BY SIZE  WS-TAB
051300                  MED-OUT-MEDICATION-CODE DELIMITED BY SIZE  WS-TAB
051400                  MED-OUT-MEDICATION-SYS  DELIMITED BY SIZE  WS-TAB
051500                  MED-OUT-MEDICATION-DISP DELIMITED BY SIZE
051600               INTO WS-OUT-LINE.
051700
051800           MOVE WS-OUT-LINE(1:255) TO WS-FLDLEN-TEXT.
051900           CALL "FLDLEN" USING WS-FLDLEN-TEXT, WS-FLDLEN-RETURN-LTH.
052000           MOVE WS-FLDLEN-RETURN-LTH TO WS-OUT-LTH.
052100           WRITE MEDOUT-REC FROM WS-OUT-LINE(1:WS-OUT-LTH).
052300       600-EXIT.
052400           EXIT.
052500
052600       700-WRITE-LOCATION.
052700           MOVE "700-WRITE-LOCATION" TO PARA-NAME.
052800           MOVE "G" TO WS-IDMAP-RES-TYPE.
052900           MOVE "A" TO WS-IDMAP-MODE.
053000           MOVE BNDL-ORIG-ID TO WS-IDMAP-ORIG-ID.
053100           CALL "IDMAP" USING WS-IDMAP-REQUEST, WS-IDMAP-SURR-ID,
053200                               WS-IDMAP-FOUND-SW, WS-IDMAP-RETURN-CD.
053300           MOVE WS-IDMAP-SURR-ID TO LOC-OUT-ID.
053400
053500           MOVE BNDL-ORG-NAME     TO LOC-OUT-NAME.
053600           MOVE BNDL-ORG-ADDRESS  TO LOC-OUT-ADDRESS.
053700           MOVE BNDL-ORG-CITY     TO LOC-OUT-CITY.
053800           MOVE BNDL-ORG-STATE    TO LOC-OUT-STATE.
053900           MOVE BNDL-ORG-ZIP-CODE TO LOC-OUT-ZIP-CODE.
054000
054100      *  LOCATION TYPE CYCLES ON THE BUNDLE'S OWN ORG ORDINAL -      020893JS
054200      *  NOT RESTARTED PER-CALL.  SEE CDC-0358.                      020893JS
054300           EVALUATE WS-ORG-ORDINAL MOD 3
054400               WHEN 0
054500                   MOVE "INLAB"  TO LOC-OUT-TYPE-CODE
054600                   MOVE "inpatient laboratory" TO LOC-OUT-TYPE-DISPLAY
054700               WHEN 1
054800                   MOVE "PEDICU" TO LOC-OUT-TYPE-CODE
054900                   MOVE "Pediatric intensive care unit"
055000                                 TO LOC-OUT-TYPE-DISPLAY
055100               WHEN OTHER
055200                   MOVE "ICU"    TO LOC-OUT-TYPE-CODE
055300                   MOVE "Intensive care unit" TO LOC-OUT-TYPE-DISPLAY
055400           END-EVALUATE.
055500           ADD 1 TO WS-ORG-ORDINAL.
055600
055700      *  ONLY 9 OF THE 10 HEADER COLUMNS ARE WRITTEN - TYPE-SYSTEM IS
055800      *  NEVER MOVED TO.  SEE LOCREC COPYBOOK NOTE.
055900           MOVE SPACES TO WS-OUT-LINE.
056000           STRING LOC-OUT-ID           DELIMITED BY SIZE  WS-TAB
056100                  LOC-OUT-NAME         DELIMITED BY SIZE  WS-TAB
056200                  LOC-OUT-ADDRESS      DELIMITED BY SIZE  WS-TAB
056300                  LOC-OUT-CITY         DELIMITED BY SIZE  WS-TAB
056400                  LOC-OUT-STATE        DELIMITED BY SIZE  WS-TAB
056500                  LOC-OUT-ZIP-CODE     DELIMITED BY SIZE  WS-TAB
056600                  LOC-OUT-STATUS       DELIMITED BY SIZE  WS-TAB
056700                  LOC-OUT-TYPE-CODE    DELIMITED BY SIZE  WS-TAB
056800                  LOC-OUT-TYPE-DISPLAY DELIMITED BY SIZE
056900               INTO WS-OUT-LINE.
057000
057100           MOVE WS-OUT-LINE(1:255) TO WS-FLDLEN-TEXT.
057200           CALL "FLDLEN" USING WS-FLDLEN-TEXT, WS-FLDLEN-RETURN-LTH.
057300           MOVE WS-FLDLEN-RETURN-LTH TO WS-OUT-LTH.
057400           WRITE LOCOUT-REC FROM WS-OUT-LINE(1:WS-OUT-LTH).
057600       700-EXIT.
057700           EXIT.
057800
057900       999-CLEANUP.
058000           MOVE "999-CLEANUP" TO PARA-NAME.
058100           CLOSE PATOUT, ENCOUT, OBSOUT, MEDOUT, LOCOUT, SYSOUT.
058200
059600           DISPLAY "******** NORMAL END OF JOB MAPSYNT ********".
059700       999-EXIT.
059800           EXIT.
059900
060000       1000-ABEND-RTN.
060100           WRITE SYSOUT-REC FROM ABEND-REC.
060200           CLOSE PATOUT, ENCOUT, OBSOUT, MEDOUT, LOCOUT, SYSOUT.
060300           DISPLAY "*** ABNORMAL END OF JOB-MAPSYNT ***" UPON CONSOLE.
060400           DIVIDE ZERO-VAL INTO ONE-VAL.
