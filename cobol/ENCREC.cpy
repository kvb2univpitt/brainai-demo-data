000100      ******************************************************************
000200      * ENCREC  -  ENCOUNTER OUTPUT RECORD  (ENCOUNTERS.TSV)           *
000300      *            ONE ENTRY PER ENCOUNTER RESOURCE.  TYPE-CODE,       *
000400      *            TYPE-DISPLAY, REASON-CODE AND REASON-DISPLAY ARE    *
000500      *            SHOP CONSTANTS - THIS EXTRACT ONLY EVER SEES THE    *
000600      *            ONE SYNTHEA ENCOUNTER/REASON COMBINATION BELOW.     *
000700      ******************************************************************
000800       01  WS-ENCOUNTER-OUT-REC.
000900           05  ENC-OUT-ID              PIC X(10).
001000           05  ENC-OUT-START           PIC X(22).
001100           05  ENC-OUT-END             PIC X(22).
001200           05  ENC-OUT-PATIENT-ID      PIC X(10).
001300           05  ENC-OUT-TYPE-CODE       PIC X(12) VALUE "394656005".
001400           05  ENC-OUT-TYPE-DISPLAY    PIC X(20) VALUE "Inpatient".
001500           05  ENC-OUT-REASON-CODE     PIC X(12) VALUE "126598008".
001600           05  ENC-OUT-REASON-DISPLAY  PIC X(60)
001700               VALUE "Neoplasm of connective tissues disorder".
001800           05  FILLER                  PIC X(04) VALUE SPACES.
