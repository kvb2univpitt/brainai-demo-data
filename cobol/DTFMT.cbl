000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  DTFMT.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 03/14/88.
000700       DATE-COMPILED. 03/14/88.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *                       CHANGE LOG                              *
001100      *  DATE      BY    TICKET     DESCRIPTION                       *
001200      *  --------  ----  ---------  --------------------------------- *
001300      *  03/14/88  JS    CDC-0120   ORIGINAL PROGRAM.  FORMATS A       *
001400      *                             SYNTHEA DATE/DATE-TIME FIELD FOR   *
001500      *                             OUTPUT.  REPLACES THE OLD DDS0001  *
001600      *                             HEALTH-PLAN LOOKUP STORED PROC     *
001700      *                             SLOT ON THIS MEMBER NAME.          *
001800      *  09/12/90  MM    CDC-0241   ADDED 12-HOUR CLOCK CONVERSION FOR *
001900      *                             DATE-TIME MODE - SOURCE FEED GIVES *
002000      *                             US 24-HOUR WALL CLOCK TIME.        *
002100      *  03/03/93  JS    CDC-0356   NOON AND MIDNIGHT EDGE CASES WERE  *
002200      *                             SHOWING AS "00:xx:xx" - CORRECTED. *
002300      *  01/14/99  CAH   CDC-0501   Y2K REMEDIATION - YEAR FIELD WAS   *
002400      *                             ALREADY CARRIED AS 4 DIGITS ON     *
002500      *                             THIS MEMBER, NO CHANGE REQUIRED.   *
002600      *  10/04/00  RTB   CDC-0533   NO TIMEZONE CONVERSION IS DONE ON  *
002700      *                             THIS RELEASE - DOCUMENTED IN BOX   *
002800      *                             COMMENT BELOW PER ANALYST REQUEST. *
002900      *  02/11/04  MM    CDC-0608   RECOMPILE ONLY - NO LOGIC CHANGE.  *
002950      *  09/14/07  TPK   CDC-0666   WS-HOUR-12 WAS PIC 9(2) COMP-3 -   *
002960      *                             THIS SHOP PACKS MONEY/DECIMAL      *
002970      *                             FIELDS ONLY (SEE HLTHPLAN COPYBOOK *
002980      *                             CONVENTION) - AN HOUR-OF-DAY WORK  *
002990      *                             COUNTER HAS NO BUSINESS BEING      *
002995      *                             PACKED DECIMAL - CHANGED TO COMP.  *
003000      ******************************************************************
003100
003200       ENVIRONMENT DIVISION.
003300       CONFIGURATION SECTION.
003400       SOURCE-COMPUTER. IBM-390.
003500       OBJECT-COMPUTER. IBM-390.
003600       SPECIAL-NAMES.
003700           C01 IS TOP-OF-FORM.
003800       INPUT-OUTPUT SECTION.
003900
004000       DATA DIVISION.
004100       FILE SECTION.
004200
004300       WORKING-STORAGE SECTION.
004400       01  MISC-FIELDS.
004500           05  WS-HOUR-12              PIC 9(2) COMP.
004600           05  WS-AM-PM                PIC X(2).
004650           05  FILLER                  PIC X(04).
004700
004800      *  NO TIMEZONE CONVERSION IS PERFORMED - THE SOURCE WALL CLOCK  100400RTB
004900      *  VALUE IS RENDERED AS-IS, PER ANALYST REQUEST ON CDC-0533      100400RTB
005000
005100       01  WS-DATE-EDIT-AREA           PIC X(10) VALUE SPACES.
005200       01  WS-DATE-EDIT-NUM REDEFINES WS-DATE-EDIT-AREA PIC 9(10).
005300       01  WS-TIME-EDIT-AREA           PIC X(12) VALUE SPACES.
005400       01  WS-TIME-EDIT-SPLIT REDEFINES WS-TIME-EDIT-AREA.
005500           05  WS-TIME-EDIT-HHMMSS     PIC X(08).
005550           05  WS-TIME-EDIT-SP-AMPM    PIC X(03).
005580           05  FILLER                  PIC X(01).
005700
005800       LINKAGE SECTION.
005900       01  DTFMT-REQUEST-REC.
006000           05  DTFMT-MODE              PIC X(1).
006100               88  DTFMT-DATE-ONLY     VALUE "D".
006200               88  DTFMT-DATE-TIME     VALUE "T".
006300           05  DTFMT-YEAR              PIC 9(4).
006400           05  DTFMT-MONTH             PIC 9(2).
006500           05  DTFMT-DAY               PIC 9(2).
006600           05  DTFMT-HOUR              PIC 9(2).
006700           05  DTFMT-MINUTE            PIC 9(2).
006800           05  DTFMT-SECOND            PIC 9(2).
006850           05  FILLER                  PIC X(04).
006900       01  DTFMT-REQUEST-DUMP REDEFINES DTFMT-REQUEST-REC
007000                                       PIC X(19).
007100
007200       01  DTFMT-RESULT                PIC X(22).
007300       01  RETURN-CD                   PIC 9(4) COMP.
007400
007500       PROCEDURE DIVISION USING DTFMT-REQUEST-REC, DTFMT-RESULT,
007600                                 RETURN-CD.
007700           MOVE SPACES TO DTFMT-RESULT.
007800           IF DTFMT-DATE-ONLY
007900               PERFORM 100-FORMAT-DATE-ONLY THRU 100-EXIT
008000           ELSE IF DTFMT-DATE-TIME
008100               PERFORM 200-FORMAT-DATE-TIME THRU 200-EXIT.
008200
008300           MOVE ZERO TO RETURN-CD.
008400           GOBACK.
008500
008600       100-FORMAT-DATE-ONLY.
008700      *  MM/DD/YYYY - ZERO PADDED MONTH AND DAY, 4 DIGIT YEAR
008800           MOVE DTFMT-MONTH  TO DTFMT-RESULT(1:2).
008900           MOVE "/"          TO DTFMT-RESULT(3:1).
009000           MOVE DTFMT-DAY    TO DTFMT-RESULT(4:2).
009100           MOVE "/"          TO DTFMT-RESULT(6:1).
009200           MOVE DTFMT-YEAR   TO DTFMT-RESULT(7:4).
009300       100-EXIT.
009400           EXIT.
009500
009600       200-FORMAT-DATE-TIME.
009700      *  MM/DD/YYYY hh:mm:ss AM/PM - 12 HOUR CLOCK
009800           MOVE DTFMT-MONTH  TO DTFMT-RESULT(1:2).
009900           MOVE "/"          TO DTFMT-RESULT(3:1).
010000           MOVE DTFMT-DAY    TO DTFMT-RESULT(4:2).
010100           MOVE "/"          TO DTFMT-RESULT(6:1).
010200           MOVE DTFMT-YEAR   TO DTFMT-RESULT(7:4).
010300           MOVE SPACE        TO DTFMT-RESULT(11:1).
010400
010500           PERFORM 250-CONVERT-TO-12-HOUR THRU 250-EXIT.
010600
010700           MOVE WS-HOUR-12     TO DTFMT-RESULT(12:2).
010800           MOVE ":"            TO DTFMT-RESULT(14:1).
010900           MOVE DTFMT-MINUTE   TO DTFMT-RESULT(15:2).
011000           MOVE ":"            TO DTFMT-RESULT(17:1).
011100           MOVE DTFMT-SECOND   TO DTFMT-RESULT(18:2).
011200           MOVE SPACE          TO DTFMT-RESULT(20:1).
011300           MOVE WS-AM-PM       TO DTFMT-RESULT(21:2).
011400       200-EXIT.
011500           EXIT.
011600
011700       250-CONVERT-TO-12-HOUR.
011800      *  NOON/MIDNIGHT EDGE CASES CORRECTED PER CDC-0356              030393JS
011900           IF DTFMT-HOUR = 0
012000               MOVE 12 TO WS-HOUR-12
012100               MOVE "AM" TO WS-AM-PM
012200           ELSE IF DTFMT-HOUR < 12
012300               MOVE DTFMT-HOUR TO WS-HOUR-12
012400               MOVE "AM" TO WS-AM-PM
012500           ELSE IF DTFMT-HOUR = 12
012600               MOVE 12 TO WS-HOUR-12
012700               MOVE "PM" TO WS-AM-PM
012800           ELSE
012900               COMPUTE WS-HOUR-12 = DTFMT-HOUR - 12
013000               MOVE "PM" TO WS-AM-PM.
013100       250-EXIT.
013200           EXIT.
