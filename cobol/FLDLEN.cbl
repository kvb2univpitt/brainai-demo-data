000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  FLDLEN.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 03/14/88.
000700       DATE-COMPILED. 03/14/88.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *                       CHANGE LOG                              *
001100      *  DATE      BY    TICKET     DESCRIPTION                       *
001200      *  --------  ----  ---------  --------------------------------- *
001300      *  03/14/88  JS    CDC-0119   ORIGINAL PROGRAM.  RETURNS THE     *
001400      *                             TRIMMED LENGTH OF A FIELD AFTER    *
001500      *                             TRAILING SPACES - USED BY MAPSYNT  *
001600      *                             AND RMAPSYN TO SIZE EACH TAB-      *
001700      *                             JOINED OUTPUT LINE BEFORE WRITE.   *
001800      *  05/30/90  MM    CDC-0233   SCANNED BACKWARD FROM THE END OF   *
001900      *                             THE FIELD INSTEAD OF REVERSING IT  *
002000      *                             FIRST - SHOP STANDARD NOW FORBIDS  *
002100      *                             COMPILER-SUPPLIED REVERSE/STRING   *
002200      *                             FUNCTIONS ON THIS RELEASE LEVEL.   *
002300      *  02/02/93  JS    CDC-0349   GUARDED AGAINST AN ALL-SPACES      *
002400      *                             FIELD RETURNING A NEGATIVE LENGTH. *
002500      *  01/14/99  CAH   CDC-0501   Y2K REMEDIATION - REVIEWED, NO     *
002600      *                             DATE FIELDS PRESENT, NO CHANGE.    *
002700      *  06/17/02  TPK   CDC-0579   RECOMPILE ONLY - NO LOGIC CHANGE.  *
002800      ******************************************************************
002900
003000       ENVIRONMENT DIVISION.
003100       CONFIGURATION SECTION.
003200       SOURCE-COMPUTER. IBM-390.
003300       OBJECT-COMPUTER. IBM-390.
003400       SPECIAL-NAMES.
003500           C01 IS TOP-OF-FORM.
003600       INPUT-OUTPUT SECTION.
003700
003800       DATA DIVISION.
003900       FILE SECTION.
004000
004100       WORKING-STORAGE SECTION.
004200       01  MISC-FIELDS.
004300           05 L                        PIC S9(4) COMP.
004400           05 FOUND-CHAR-SW            PIC X VALUE "N".
004500              88 CHAR-FOUND            VALUE "Y".
004550           05 FILLER                   PIC X(04).
004600
004700      *  ALTERNATE NUMERIC/SPLIT VIEWS OF THE LENGTH RETURNED - USED  053090MM
004800      *  WHEN SYSOUT TRACE DISPLAYS THE FIELD WIDTH FOR DEBUGGING      053090MM
004900       01  WS-LENGTH-TRACE             PIC S9(4) COMP VALUE ZERO.
005000       01  WS-LENGTH-TRACE-ED REDEFINES WS-LENGTH-TRACE.
005100           05  FILLER                  PIC X(02).
005200       01  WS-LENGTH-DISPLAY           PIC ZZZ9.
005300       01  WS-LENGTH-DISPLAY-X REDEFINES WS-LENGTH-DISPLAY
005400                                       PIC X(04).
005500
005600       LINKAGE SECTION.
005700       01  TEXT1                       PIC X(255).
005800       01  TEXT1-DUMP REDEFINES TEXT1.
005900           05  TEXT1-FIRST-80          PIC X(80).
006000           05  FILLER                  PIC X(175).
006100       01  RETURN-LTH                  PIC S9(4).
006200
006300       PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
006400           MOVE LENGTH OF TEXT1 TO L.
006500           MOVE "N" TO FOUND-CHAR-SW.
006600           PERFORM 100-SCAN-BACKWARD THRU 100-EXIT
006700               UNTIL CHAR-FOUND OR L = 0.
006800           MOVE L TO WS-LENGTH-TRACE.
006900           MOVE L TO RETURN-LTH.
007000           GOBACK.
007100
007200       100-SCAN-BACKWARD.
007300      *  SCAN FROM THE RIGHT FOR THE LAST NON-SPACE CHARACTER -       050589JS
007400      *  NO FUNCTION REVERSE ON THIS RELEASE                          050589JS
007500           IF TEXT1(L:1) NOT = SPACE
007600               SET CHAR-FOUND TO TRUE
007700           ELSE
007800               SUBTRACT 1 FROM L.
007900       100-EXIT.
008000           EXIT.
