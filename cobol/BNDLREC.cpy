000100      ******************************************************************
000200      * BNDLREC  -  FLATTENED SYNTHEA BUNDLE RESOURCE RECORD           *
000300      *                                                                *
000400      *             EACH PATIENT'S SYNTHEA BUNDLE IS DELIVERED TO      *
000500      *             THIS SHOP AS A QSAM FILE OF ONE 412-BYTE RECORD    *
000600      *             PER FHIR RESOURCE -  PATIENT, ENCOUNTER,           *
000700      *             OBSERVATION, MEDICATIONADMINISTRATION AND          *
000800      *             ORGANIZATION - IN THE ORDER THE EXTRACT JOB        *
000900      *             UPSTREAM WROTE THEM.  NO JSON IS PARSED BY THIS    *
001000      *             SHOP - THE EXTRACT JOB DOES THAT AND HANDS US      *
001100      *             FIXED-FORMAT DETAIL RECORDS, ONE REDEFINITION OF   *
001200      *             BNDL-DETAIL PER RESOURCE TYPE.                     *
001300      *                                                                *
001400      *  MAINT LOG - SEE CHANGE-LOG BLOCK IN MAPSYNT AND RMAPSYN       *
001500      *              SINCE THIS MEMBER HAS NO PROCEDURE DIVISION OF    *
001600      *              ITS OWN.                                          *
001700      ******************************************************************
001800       01  BUNDLE-REC.
001900           05  BNDL-HDR.
002000               10  BNDL-RES-TYPE        PIC X(03).
002100                   88  BNDL-PATIENT-RES      VALUE "PAT".
002200                   88  BNDL-ENCOUNTER-RES    VALUE "ENC".
002300                   88  BNDL-OBSERVATION-RES  VALUE "OBS".
002400                   88  BNDL-MEDADMIN-RES     VALUE "MED".
002500                   88  BNDL-ORG-RES          VALUE "ORG".
002600               10  BNDL-SEQ-NBR         PIC 9(04).
002700               10  BNDL-ORIG-ID         PIC X(36).
002800               10  BNDL-REF-PATIENT-ID  PIC X(36).
002900               10  BNDL-REF-ENCOUNTER-ID PIC X(36).
003000           05  BNDL-DETAIL              PIC X(297).
003100
003200      ****** PATIENT RESOURCE VIEW OF BNDL-DETAIL - BIRTH DATE ARRIVES
003300      ****** AS A NUMERIC YYYYMMDD GROUP, NOT TEXT WITH SEPARATORS
003400           05  BNDL-PATIENT-DETAIL REDEFINES BNDL-DETAIL.
003500               10  BNDL-PAT-BIRTH-DATE.
003600                   15  BNDL-PAT-BIRTH-YEAR  PIC 9(4).
003700                   15  BNDL-PAT-BIRTH-MONTH PIC 9(2).
003800                   15  BNDL-PAT-BIRTH-DAY   PIC 9(2).
003900                   15  FILLER               PIC X(02).
004000               10  BNDL-PAT-LAST-NAME   PIC X(30).
004100               10  BNDL-PAT-FIRST-NAME  PIC X(30).
004200               10  BNDL-PAT-GENDER      PIC X(10).
004300               10  BNDL-PAT-ADDRESS     PIC X(60).
004400               10  BNDL-PAT-CITY        PIC X(30).
004500               10  BNDL-PAT-STATE       PIC X(30).
004600               10  BNDL-PAT-ZIP-CODE    PIC X(10).
004700               10  FILLER               PIC X(87).
004800
004900      ****** ENCOUNTER RESOURCE VIEW OF BNDL-DETAIL - START/END ARRIVE
005000      ****** AS NUMERIC YYYYMMDDHHMMSS GROUPS, 22 BYTES EACH
005100           05  BNDL-ENCOUNTER-DETAIL REDEFINES BNDL-DETAIL.
005200               10  BNDL-ENC-START.
005300                   15  BNDL-ENC-START-YEAR   PIC 9(4).
005400                   15  BNDL-ENC-START-MONTH  PIC 9(2).
005500                   15  BNDL-ENC-START-DAY    PIC 9(2).
005600                   15  BNDL-ENC-START-HOUR   PIC 9(2).
005700                   15  BNDL-ENC-START-MINUTE PIC 9(2).
005800                   15  BNDL-ENC-START-SECOND PIC 9(2).
005900                   15  FILLER                PIC X(08).
006000               10  BNDL-ENC-END.
006100                   15  BNDL-ENC-END-YEAR     PIC 9(4).
006200                   15  BNDL-ENC-END-MONTH    PIC 9(2).
006300                   15  BNDL-ENC-END-DAY      PIC 9(2).
006400                   15  BNDL-ENC-END-HOUR     PIC 9(2).
006500                   15  BNDL-ENC-END-MINUTE   PIC 9(2).
006600                   15  BNDL-ENC-END-SECOND   PIC 9(2).
006700                   15  FILLER                PIC X(08).
006800               10  FILLER               PIC X(253).
006900
007000      ****** OBSERVATION RESOURCE VIEW OF BNDL-DETAIL
007100           05  BNDL-OBSERVATION-DETAIL REDEFINES BNDL-DETAIL.
007200               10  BNDL-OBS-EFFECTIVE.
007300                   15  BNDL-OBS-EFF-YEAR     PIC 9(4).
007400                   15  BNDL-OBS-EFF-MONTH    PIC 9(2).
007500                   15  BNDL-OBS-EFF-DAY      PIC 9(2).
007600                   15  BNDL-OBS-EFF-HOUR     PIC 9(2).
007700                   15  BNDL-OBS-EFF-MINUTE   PIC 9(2).
007800                   15  BNDL-OBS-EFF-SECOND   PIC 9(2).
007900                   15  FILLER                PIC X(08).
008000               10  BNDL-OBS-CODE        PIC X(12).
008100               10  BNDL-OBS-CODE-DISPLAY PIC X(60).
008200               10  BNDL-OBS-VALUE       PIC X(15).
008300               10  BNDL-OBS-UNIT        PIC X(15).
008400               10  BNDL-OBS-VALUE-TYPE  PIC X(01).
008500                   88  BNDL-OBS-IS-QUANTITY VALUE "Q".
008600               10  FILLER               PIC X(172).
008700
008800      ****** MEDICATIONADMINISTRATION RESOURCE VIEW OF BNDL-DETAIL
008900           05  BNDL-MEDADMIN-DETAIL REDEFINES BNDL-DETAIL.
009000               10  BNDL-MED-STATUS      PIC X(20).
009100               10  BNDL-MED-EFFECTIVE.
009200                   15  BNDL-MED-EFF-YEAR     PIC 9(4).
009300                   15  BNDL-MED-EFF-MONTH    PIC 9(2).
009400                   15  BNDL-MED-EFF-DAY      PIC 9(2).
009500                   15  BNDL-MED-EFF-HOUR     PIC 9(2).
009600                   15  BNDL-MED-EFF-MINUTE   PIC 9(2).
009700                   15  BNDL-MED-EFF-SECOND   PIC 9(2).
009800                   15  FILLER                PIC X(08).
009900               10  BNDL-MED-CODE        PIC X(12).
010000               10  BNDL-MED-SYSTEM      PIC X(60).
010100               10  BNDL-MED-DISPLAY     PIC X(60).
010200               10  FILLER               PIC X(123).
010300
010400      ****** ORGANIZATION RESOURCE VIEW OF BNDL-DETAIL
010500           05  BNDL-ORG-DETAIL REDEFINES BNDL-DETAIL.
010600               10  BNDL-ORG-NAME        PIC X(60).
010700               10  BNDL-ORG-ADDRESS     PIC X(60).
010800               10  BNDL-ORG-CITY        PIC X(30).
010900               10  BNDL-ORG-STATE       PIC X(30).
011000               10  BNDL-ORG-ZIP-CODE    PIC X(10).
011100               10  FILLER               PIC X(107).
