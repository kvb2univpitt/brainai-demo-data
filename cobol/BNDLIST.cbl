000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  BNDLIST.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 03/14/88.
000700       DATE-COMPILED. 03/14/88.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *                       CHANGE LOG                              *
001100      *  DATE      BY    TICKET     DESCRIPTION                       *
001200      *  --------  ----  ---------  --------------------------------- *
001300      *  03/14/88  JS    CDC-0121   ORIGINAL PROGRAM.  HANDS MAPSYNT   *
001400      *                             AND RMAPSYN ONE BUNDLE FILE NAME   *
001500      *                             PER CALL FROM THE BUNDLE MANIFEST. *
001600      *                             THE EXTRACT JOB UPSTREAM BUILDS    *
001700      *                             THE MANIFEST BY WALKING THE INPUT  *
001800      *                             DIRECTORY BEFORE THIS JOB STARTS - *
001900      *                             WE HAVE NO DIRECTORY-WALK VERB ON  *
002000      *                             THIS RELEASE OF COBOL.             *
002100      *  06/21/90  MM    CDC-0239   FIRST-CALL SWITCH ADDED SO THE     *
002200      *                             MANIFEST IS OPENED ONLY ONCE PER   *
002300      *                             RUN EVEN THOUGH THIS MEMBER IS     *
002400      *                             CALLED ONCE PER BUNDLE.            *
002500      *  01/14/99  CAH   CDC-0501   Y2K REMEDIATION - REVIEWED, NO     *
002600      *                             DATE FIELDS PRESENT, NO CHANGE.    *
002700      *  06/17/02  TPK   CDC-0580   RECOMPILE ONLY - NO LOGIC CHANGE.  *
002800      ******************************************************************
002900
003000       ENVIRONMENT DIVISION.
003100       CONFIGURATION SECTION.
003200       SOURCE-COMPUTER. IBM-390.
003300       OBJECT-COMPUTER. IBM-390.
003400       SPECIAL-NAMES.
003500           C01 IS TOP-OF-FORM.
003600       INPUT-OUTPUT SECTION.
003700       FILE-CONTROL.
003800           SELECT BNDL-MANIFEST
003900           ASSIGN TO UT-S-BNDLMAN
004000             ORGANIZATION IS SEQUENTIAL
004100             ACCESS MODE IS SEQUENTIAL
004200             FILE STATUS IS MFCODE.
004300
004400       DATA DIVISION.
004500       FILE SECTION.
004600      ****** ONE LINE PER BUNDLE FILE PATH - BUILT BY THE UPSTREAM
004700      ****** DIRECTORY-WALK STEP, IN FILESYSTEM-WALK ORDER, FILES ONLY.
004800       FD  BNDL-MANIFEST
004900           RECORDING MODE IS F
005000           LABEL RECORDS ARE STANDARD
005100           RECORD CONTAINS 200 CHARACTERS
005200           BLOCK CONTAINS 0 RECORDS
005300           DATA RECORD IS MANIFEST-REC.
005400       01  MANIFEST-REC                PIC X(200).
005500
005600       WORKING-STORAGE SECTION.
005700       01  FILE-STATUS-CODES.
005800           05  MFCODE                  PIC X(2).
005900               88  MANIFEST-READ-OK    VALUE SPACES.
006000               88  NO-MORE-BUNDLES-FS  VALUE "10".
006050           05  FILLER                  PIC X(04).
006100
006200       01  WS-FIRST-CALL-SW            PIC X(1) VALUE "Y".
006300           88  FIRST-CALL              VALUE "Y".
006400
006500       01  WS-MANIFEST-DUMP            PIC X(200) VALUE SPACES.
006600       01  WS-MANIFEST-DUMP-SPLIT REDEFINES WS-MANIFEST-DUMP.
006700           05  WS-MANIFEST-DUMP-DIR    PIC X(160).
006750           05  WS-MANIFEST-DUMP-NAME   PIC X(36).
006780           05  FILLER                  PIC X(04).
006900       01  WS-MANIFEST-DUMP-NUM REDEFINES WS-MANIFEST-DUMP.
007000           05  FILLER                  PIC X(200).
007010
006950       01  WS-CALL-COUNT               PIC S9(7) COMP VALUE ZERO.
006960       01  WS-CALL-COUNT-ED REDEFINES WS-CALL-COUNT.
006970           05  FILLER                  PIC X(04).
007110
007200       COPY ABENDREC.
007300
007400       LINKAGE SECTION.
007500       01  BNDLIST-PATH-OUT            PIC X(200).
007600       01  BNDLIST-EOF-SW              PIC X(1).
007700           88  BNDLIST-NO-MORE-BUNDLES VALUE "Y".
007800
007900       PROCEDURE DIVISION USING BNDLIST-PATH-OUT, BNDLIST-EOF-SW.
008000           IF FIRST-CALL
008100               PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
008200
008250           ADD 1 TO WS-CALL-COUNT.
008300           PERFORM 100-READ-NEXT-BUNDLE THRU 100-EXIT.
008400           GOBACK.
008500
008600       000-HOUSEKEEPING.
008700           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
008800           OPEN INPUT BNDL-MANIFEST.
008900           MOVE "N" TO WS-FIRST-CALL-SW.
009000       000-EXIT.
009100           EXIT.
009200
009300       100-READ-NEXT-BUNDLE.
009400           MOVE "100-READ-NEXT-BUNDLE" TO PARA-NAME.
009500           MOVE "N" TO BNDLIST-EOF-SW.
009600           READ BNDL-MANIFEST INTO BNDLIST-PATH-OUT
009700               AT END
009800               MOVE "Y" TO BNDLIST-EOF-SW
009900               MOVE SPACES TO BNDLIST-PATH-OUT
010000               CLOSE BNDL-MANIFEST
010100               GO TO 100-EXIT
010200           END-READ.
010300       100-EXIT.
010400           EXIT.
