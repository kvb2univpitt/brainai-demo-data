000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  RMAPSYN.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 03/21/88.
000700       DATE-COMPILED. 03/21/88.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *                       CHANGE LOG                              *
001100      *  DATE      BY    TICKET     DESCRIPTION                       *
001200      *  --------  ----  ---------  --------------------------------- *
001300      *  03/21/88  JS    CDC-0129   ORIGINAL PROGRAM.  SAMPLE-SIZE     *
001400      *                             EXTRACT - CAPS OUTPUT VOLUME TO    *
001500      *                             MAX-NUM-PATIENTS BUNDLES AND A     *
001600      *                             SMALL NUMBER OF CHILD ROWS PER     *
001700      *                             ENCOUNTER SO A DEMO DATASET CAN    *
001800      *                             BE BUILT WITHOUT RUNNING THE FULL  *
001900      *                             MAPSYNT EXTRACT.  BUILT OFF THE    *
002000      *                             OLD DALYEDIT EDIT-RUN SHAPE.       *
002100      *  08/02/90  MM    CDC-0246   ADDED THE MEDS-FIRST/OBS-ONLY      *
002200      *                             ENCOUNTER SELECTION BRANCH - DEMO  *
002300      *                             DATA WAS COMING BACK WITH BARE     *
002400      *                             ENCOUNTERS THAT HAD NO OBSERVATION *
002500      *                             ROWS ATTACHED.                     *
002600      *  04/14/93  JS    CDC-0361   NO LOCATIONS.TSV IS WRITTEN BY     *
002700      *                             THIS MEMBER - DROPPED THE LOCOUT   *
002800      *                             FD THAT HAD BEEN COPIED FROM       *
002900      *                             MAPSYNT IN ERROR.                  *
003000      *  01/14/99  CAH   CDC-0501   Y2K REMEDIATION - ALL DATE FIELDS  *
003100      *                             ALREADY CARRY 4-DIGIT YEARS ON     *
003200      *                             THIS RELEASE, NO CHANGE REQUIRED.  *
003300      *  11/02/03  RTB   CDC-0603   ENCOUNTER/OBSERVATION/MEDADMIN     *
003400      *                             WORK TABLES WIDENED - SOME DEMO    *
003500      *                             BUNDLES WERE OVERFLOWING THE OLD   *
003600      *                             20-ENTRY OBSERVATION TABLE.        *
003700      *  03/19/05  MM    CDC-0632   RECOMPILE ONLY - NO LOGIC CHANGE.  *
003710      *  09/14/07  TPK   CDC-0665   430-ENCOUNTER-ALREADY-SELECTED WAS  *
003720      *                             SHARED BY THE MEDS-FIRST AND OBS-   *
003730      *                             ONLY BRANCHES AND TESTED BOTH THE   *
003740      *                             MEDADMIN-TABLE AND OBSERVATION-     *
003750      *                             TABLE INDEX ON EVERY CALL - ON A    *
003760      *                             BUNDLE THAT TOOK THE OBS-ONLY PATH, *
003770      *                             THE UNUSED MED-TAB-IDX STILL HELD   *
003780      *                             A STALE VALUE FROM A PRIOR BUNDLE'S *
003790      *                             MEDS-FIRST PASS (OR WAS NEVER SET   *
003795      *                             AT ALL), SO THE SEARCH COULD MATCH  *
003796      *                             ON GARBAGE.  SPLIT INTO 430-MED-    *
003797      *                             ENC-ALREADY-SELECTED AND 431-OBS-   *
003798      *                             ENC-ALREADY-SELECTED, EACH TESTING  *
003799      *                             ONLY ITS OWN TABLE'S INDEX.         *
003800      ******************************************************************
003900
004000       ENVIRONMENT DIVISION.
004100       CONFIGURATION SECTION.
004200       SOURCE-COMPUTER. IBM-390.
004300       OBJECT-COMPUTER. IBM-390.
004400       SPECIAL-NAMES.
004500           C01 IS TOP-OF-FORM.
004600       INPUT-OUTPUT SECTION.
004700       FILE-CONTROL.
004800           SELECT SYSOUT
004900           ASSIGN TO UT-S-SYSOUT
005000             ORGANIZATION IS SEQUENTIAL.
005100
005200      *  DYNAMIC ASSIGN - WS-BNDL-DYN-NAME IS LOADED FROM BNDLIST        080290MM
005300           SELECT BNDLFILE
005400           ASSIGN TO WS-BNDL-DYN-NAME
005500             ORGANIZATION IS SEQUENTIAL
005600             ACCESS MODE IS SEQUENTIAL
005700             FILE STATUS IS BFCODE.
005800
005900           SELECT PATOUT
006000           ASSIGN TO UT-S-PATOUT
006100             ORGANIZATION IS LINE SEQUENTIAL
006200             FILE STATUS IS OFCODE.
006300
006400           SELECT ENCOUT
006500           ASSIGN TO UT-S-ENCOUT
006600             ORGANIZATION IS LINE SEQUENTIAL
006700             FILE STATUS IS OFCODE.
006800
006900           SELECT OBSOUT
007000           ASSIGN TO UT-S-OBSOUT
007100             ORGANIZATION IS LINE SEQUENTIAL
007200             FILE STATUS IS OFCODE.
007300
007400           SELECT MEDOUT
007500           ASSIGN TO UT-S-MEDOUT
007600             ORGANIZATION IS LINE SEQUENTIAL
007700             FILE STATUS IS OFCODE.
007800
007900       DATA DIVISION.
008000       FILE SECTION.
008100       FD  SYSOUT
008200           RECORDING MODE IS F
008300           LABEL RECORDS ARE STANDARD
008400           RECORD CONTAINS 130 CHARACTERS
008500           BLOCK CONTAINS 0 RECORDS
008600           DATA RECORD IS SYSOUT-REC.
008700       01  SYSOUT-REC                  PIC X(130).
008800
008900       FD  BNDLFILE
009000           RECORDING MODE IS F
009100           LABEL RECORDS ARE STANDARD
009200           RECORD CONTAINS 412 CHARACTERS
009300           BLOCK CONTAINS 0 RECORDS
009400           DATA RECORD IS BUNDLE-REC-FD.
009500       01  BUNDLE-REC-FD               PIC X(412).
009600
009700      ****** TRAILING FILLER IS TRIMMED OFF EACH LINE BEFORE THE WRITE -
009800      ****** RECORD LENGTH RIDES ON WS-OUT-LTH, SET BY A CALL TO FLDLEN
009900       FD  PATOUT
010000           RECORD IS VARYING IN SIZE FROM 1 TO 256 CHARACTERS
010100             DEPENDING ON WS-OUT-LTH
010200           LABEL RECORDS ARE STANDARD
010300           DATA RECORD IS PATOUT-REC.
010400       01  PATOUT-REC                  PIC X(256).
010500
010600       FD  ENCOUT
010700           RECORD IS VARYING IN SIZE FROM 1 TO 200 CHARACTERS
010800             DEPENDING ON WS-OUT-LTH
010900           LABEL RECORDS ARE STANDARD
011000           DATA RECORD IS ENCOUT-REC.
011100       01  ENCOUT-REC                  PIC X(200).
011200
011300       FD  OBSOUT
011400           RECORD IS VARYING IN SIZE FROM 1 TO 256 CHARACTERS
011500             DEPENDING ON WS-OUT-LTH
011600           LABEL RECORDS ARE STANDARD
011700           DATA RECORD IS OBSOUT-REC.
011800       01  OBSOUT-REC                  PIC X(256).
011900
012000       FD  MEDOUT
012100           RECORD IS VARYING IN SIZE FROM 1 TO 256 CHARACTERS
012200             DEPENDING ON WS-OUT-LTH
012300           LABEL RECORDS ARE STANDARD
012400           DATA RECORD IS MEDOUT-REC.
012500       01  MEDOUT-REC                  PIC X(256).
012600
012700       WORKING-STORAGE SECTION.
012800       01  FILE-STATUS-CODES.
012900           05  BFCODE                  PIC X(2).
013000               88  BUNDLE-READ-OK      VALUE SPACES.
013100               88  NO-MORE-BUNDLE-RECS VALUE "10".
013200           05  OFCODE                  PIC X(2).
013300               88  CODE-WRITE          VALUE SPACES.
013350           05  FILLER                  PIC X(04).
013400
013500       01  WS-BNDL-DYN-NAME            PIC X(200).
013600       01  WS-MORE-BUNDLES-SW          PIC X(1) VALUE "Y".
013700           88  NO-MORE-BUNDLES         VALUE "N".
013800       01  WS-BNDLIST-EOF-SW           PIC X(1).
013900           88  BNDLIST-NO-MORE-BUNDLES VALUE "Y".
014000       01  WS-PATIENT-CAP-SW           PIC X(1) VALUE "N".
014100           88  WS-PATIENT-CAP-REACHED  VALUE "Y".
014200
014300      ****** VOLUME CAPS - SEE BUSINESS RULES, "VOLUME CAPS" SECTION
014400       77  MAX-NUM-PATIENTS            PIC 9(4) COMP VALUE 10.
014500       77  MAX-NUM-ENCOUNTERS          PIC 9(4) COMP VALUE 4.
014600       77  MAX-NUM-OBSERVATIONS        PIC 9(4) COMP VALUE 5.
014700       77  MAX-NUM-MEDADMIN            PIC 9(4) COMP VALUE 10.
014800
014900       01  RUN-TOTALS.
015000           05  TOTAL-PATIENTS          PIC S9(7) COMP VALUE ZERO.
015100           05  TOTAL-ENCOUNTERS        PIC S9(7) COMP VALUE ZERO.
015200           05  TOTAL-OBSERVATIONS      PIC S9(7) COMP VALUE ZERO.
015300           05  TOTAL-MEDADMIN          PIC S9(7) COMP VALUE ZERO.
015350           05  FILLER                  PIC X(04).
015400
015500       01  BUNDLE-HAS-MEDS-SW          PIC X(1) VALUE "N".
015600           88  BUNDLE-HAS-MEDS         VALUE "Y".
015700       01  BUNDLE-HAS-PATIENT-SW       PIC X(1) VALUE "N".
015800           88  BUNDLE-HAS-PATIENT      VALUE "Y".
015900
016000      ****** ONE ROW PER ENCOUNTER RESOURCE FOUND IN THE CURRENT BUNDLE -
016100      ****** BUILT ON THE FIRST SCAN, READ AGAIN ON THE SELECTION PASS
016200       01  ENCOUNTER-TABLE.
016300           05  ENC-TAB-COUNT           PIC 9(4) COMP VALUE ZERO.
016400           05  ENC-TAB-ENTRY OCCURS 50 TIMES INDEXED BY ENC-TAB-IDX.
016500               10  ENC-TAB-ORIG-ID         PIC X(36).
016600               10  ENC-TAB-REF-PATIENT-ID  PIC X(36).
016700               10  ENC-TAB-START            PIC X(22).
016800               10  ENC-TAB-END              PIC X(22).
016900               10  ENC-TAB-WRITTEN-SW       PIC X(1).
017000                   88  ENC-TAB-WRITTEN      VALUE "Y".
017050               10  FILLER                   PIC X(04).
017100
017200      ****** ONE ROW PER OBSERVATION RESOURCE FOUND IN THE CURRENT BUNDLE
017300       01  OBSERVATION-TABLE.
017400           05  OBS-TAB-COUNT           PIC 9(4) COMP VALUE ZERO.
017500           05  OBS-TAB-ENTRY OCCURS 200 TIMES INDEXED BY OBS-TAB-IDX.
017600               10  OBS-TAB-ORIG-ID          PIC X(36).
017700               10  OBS-TAB-REF-ENCOUNTER-ID PIC X(36).
017800               10  OBS-TAB-REF-PATIENT-ID   PIC X(36).
017900               10  OBS-TAB-EFFECTIVE        PIC X(22).
018000               10  OBS-TAB-CODE             PIC X(12).
018100               10  OBS-TAB-CODE-DISPLAY     PIC X(60).
018200               10  OBS-TAB-VALUE            PIC X(15).
018300               10  OBS-TAB-UNIT             PIC X(15).
018400               10  OBS-TAB-VALUE-TYPE       PIC X(1).
018500                   88  OBS-TAB-IS-QUANTITY  VALUE "Q".
018550               10  FILLER                   PIC X(04).
018600
018700      ****** ONE ROW PER MEDICATIONADMINISTRATION RESOURCE IN THE BUNDLE
018800       01  MEDADMIN-TABLE.
018900           05  MED-TAB-COUNT           PIC 9(4) COMP VALUE ZERO.
019000           05  MED-TAB-ENTRY OCCURS 200 TIMES INDEXED BY MED-TAB-IDX.
019100               10  MED-TAB-ORIG-ID          PIC X(36).
019200               10  MED-TAB-REF-ENCOUNTER-ID PIC X(36).
019300               10  MED-TAB-REF-PATIENT-ID   PIC X(36).
019400               10  MED-TAB-STATUS           PIC X(20).
019500               10  MED-TAB-EFFECTIVE        PIC X(22).
019600               10  MED-TAB-CODE             PIC X(12).
019700               10  MED-TAB-SYSTEM           PIC X(60).
019800               10  MED-TAB-DISPLAY          PIC X(60).
019850               10  FILLER                   PIC X(04).
019900
020000      ****** DISTINCT ENCOUNTER IDS CHOSEN FOR OUTPUT THIS BUNDLE
020100       01  SELECTED-ENCOUNTERS.
020200           05  SEL-ENC-COUNT           PIC 9(4) COMP VALUE ZERO.
020300           05  SEL-ENC-ORIG-ID OCCURS 4 TIMES INDEXED BY SEL-ENC-IDX
020400                                       PIC X(36).
020450           05  FILLER                  PIC X(04).
020500
020600       01  WS-CHILD-WRITE-COUNT        PIC 9(4) COMP.
020700       01  WS-FOUND-SW                 PIC X(1).
020800           88  WS-FOUND                VALUE "Y".
020900
021000      ** LINKAGE WORK AREAS FOR CALL 'IDMAP'
021100       01  WS-IDMAP-REQUEST.
021200           05  WS-IDMAP-RES-TYPE       PIC X(1).
021300           05  WS-IDMAP-MODE           PIC X(1).
021400           05  WS-IDMAP-ORIG-ID        PIC X(36).
021450           05  FILLER                  PIC X(04).
021500       01  WS-IDMAP-REQUEST-DUMP REDEFINES WS-IDMAP-REQUEST
021600                                       PIC X(42).
021700       01  WS-IDMAP-SURR-ID            PIC X(10).
021800       01  WS-IDMAP-FOUND-SW           PIC X(1).
021900           88  WS-IDMAP-ID-FOUND       VALUE "Y".
022000       01  WS-IDMAP-RETURN-CD          PIC 9(4) COMP.
022100
022200      ** LINKAGE WORK AREAS FOR CALL 'DFLTSUB'
022300       01  WS-DFLTSUB-RETURN-CD        PIC 9(4) COMP.
022400
022500      ** LINKAGE WORK AREAS FOR CALL 'DTFMT'
022600       01  WS-DTFMT-REQUEST.
022700           05  WS-DTFMT-MODE           PIC X(1).
022800           05  WS-DTFMT-YEAR           PIC 9(4).
022900           05  WS-DTFMT-MONTH          PIC 9(2).
023000           05  WS-DTFMT-DAY            PIC 9(2).
023100           05  WS-DTFMT-HOUR           PIC 9(2).
023200           05  WS-DTFMT-MINUTE         PIC 9(2).
023300           05  WS-DTFMT-SECOND         PIC 9(2).
023320           05  FILLER                  PIC X(04).
023350       01  WS-DTFMT-REQUEST-DUMP REDEFINES WS-DTFMT-REQUEST
023360                                   PIC X(19).
023400       01  WS-DTFMT-RESULT             PIC X(22).
023500       01  WS-DTFMT-RETURN-CD          PIC 9(4) COMP.
023600
023700      ** LINKAGE WORK AREAS FOR CALL 'FLDLEN'
023800       01  WS-FLDLEN-TEXT              PIC X(255).
023900       01  WS-FLDLEN-RETURN-LTH        PIC S9(4) VALUE ZERO.
024000
024100       01  WS-TAB                      PIC X(1) VALUE X"09".
024200       01  WS-OUT-LINE                 PIC X(300).
024210      *  80-BYTE SLICE FOR AN SDSF/SYSOUT TRACE DUMP OF A SHORT
024220      *  OUTPUT LINE - NOT WIRED IN ON THIS RELEASE, KEPT FOR
024230      *  WHEN DEBUG-TRACE UPSI SWITCH 4 IS TURNED ON AT THIS SHOP
024250       01  WS-OUT-LINE-TRACE REDEFINES WS-OUT-LINE.
024260           05  WS-OUT-LINE-FIRST-80    PIC X(80).
024270           05  FILLER                  PIC X(220).
024300       01  WS-OUT-LTH                  PIC S9(4) COMP VALUE ZERO.
024400
024500       COPY BNDLREC.
024600       COPY PATREC.
024700       COPY ENCREC.
024800       COPY OBSREC.
024900       COPY MEDREC.
025000       COPY OUTHDRS.
025100       COPY ABENDREC.
025200
025300       PROCEDURE DIVISION.
025400           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025500           PERFORM 100-MAINLINE THRU 100-EXIT
025600                   UNTIL NO-MORE-BUNDLES OR WS-PATIENT-CAP-REACHED.
025700           PERFORM 900-CLEANUP THRU 900-EXIT.
025800           MOVE ZERO TO RETURN-CODE.
025900           GOBACK.
026000
026100       000-HOUSEKEEPING.
026200           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026300           DISPLAY "******** BEGIN JOB RMAPSYN ********".
026400
026500           OPEN OUTPUT PATOUT, ENCOUT, OBSOUT, MEDOUT, SYSOUT.
026600           MOVE LENGTH OF WS-PATIENT-HDR TO WS-OUT-LTH.
026700           WRITE PATOUT-REC FROM WS-PATIENT-HDR.
026800           MOVE LENGTH OF WS-ENCOUNTER-HDR TO WS-OUT-LTH.
026900           WRITE ENCOUT-REC FROM WS-ENCOUNTER-HDR.
027000           MOVE LENGTH OF WS-OBSERVATION-HDR TO WS-OUT-LTH.
027100           WRITE OBSOUT-REC FROM WS-OBSERVATION-HDR.
027200           MOVE LENGTH OF WS-MEDADMIN-HDR TO WS-OUT-LTH.
027300           WRITE MEDOUT-REC FROM WS-MEDADMIN-HDR.
027400
027500           CALL "BNDLIST" USING WS-BNDL-DYN-NAME, WS-BNDLIST-EOF-SW.
027600           IF BNDLIST-NO-MORE-BUNDLES
027700               MOVE "EMPTY BUNDLE MANIFEST" TO ABEND-REASON
027800               GO TO 1000-ABEND-RTN.
027900       000-EXIT.
028000           EXIT.
028100
028200       100-MAINLINE.
028300           MOVE "100-MAINLINE" TO PARA-NAME.
028400           PERFORM 200-PROCESS-BUNDLE THRU 200-EXIT.
028500
028600           IF TOTAL-PATIENTS NOT < MAX-NUM-PATIENTS
028700               SET WS-PATIENT-CAP-REACHED TO TRUE
028800               GO TO 100-EXIT.
028900
029000           CALL "BNDLIST" USING WS-BNDL-DYN-NAME, WS-BNDLIST-EOF-SW.
029100           IF BNDLIST-NO-MORE-BUNDLES
029200               MOVE "N" TO WS-MORE-BUNDLES-SW.
029300       100-EXIT.
029400           EXIT.
029500
029600       200-PROCESS-BUNDLE.
029700           MOVE "200-PROCESS-BUNDLE" TO PARA-NAME.
029800           MOVE ZERO TO ENC-TAB-COUNT, OBS-TAB-COUNT, MED-TAB-COUNT.
029900           MOVE ZERO TO SEL-ENC-COUNT.
030000           MOVE "N" TO BUNDLE-HAS-MEDS-SW, BUNDLE-HAS-PATIENT-SW.
030100
030200           OPEN INPUT BNDLFILE.
030300           PERFORM 300-SCAN-BUNDLE-LOOP THRU 300-EXIT
030400                   UNTIL NO-MORE-BUNDLE-RECS.
030500           CLOSE BNDLFILE.
030600
030700           IF BUNDLE-HAS-PATIENT
030800               IF MED-TAB-COUNT > 0
030900                   SET BUNDLE-HAS-MEDS TO TRUE.
031000
031100               PERFORM 400-SELECT-AND-WRITE THRU 400-EXIT.
031200
031300               ADD 1 TO TOTAL-PATIENTS.
031400       200-EXIT.
031500           EXIT.
031600
031700       300-SCAN-BUNDLE-LOOP.
031800           MOVE "300-SCAN-BUNDLE-LOOP" TO PARA-NAME.
031900           READ BNDLFILE INTO BUNDLE-REC
032000               AT END
032100               GO TO 300-EXIT
032200           END-READ.
032300
032400           EVALUATE TRUE
032500               WHEN BNDL-PATIENT-RES
032600                   IF NOT BUNDLE-HAS-PATIENT
032700                       PERFORM 310-CAPTURE-PATIENT THRU 310-EXIT
032800                       SET BUNDLE-HAS-PATIENT TO TRUE
032900                   END-IF
033000               WHEN BNDL-ENCOUNTER-RES
033100                   PERFORM 320-ADD-ENCOUNTER-ROW THRU 320-EXIT
033200               WHEN BNDL-OBSERVATION-RES
033300                   PERFORM 330-ADD-OBSERVATION-ROW THRU 330-EXIT
033400               WHEN BNDL-MEDADMIN-RES
033500                   PERFORM 340-ADD-MEDADMIN-ROW THRU 340-EXIT
033600           END-EVALUATE.
033700       300-EXIT.
033800           EXIT.
033900
034000       310-CAPTURE-PATIENT.
034100           MOVE "310-CAPTURE-PATIENT" TO PARA-NAME.
034200           MOVE "P" TO WS-IDMAP-RES-TYPE.
034300           MOVE "A" TO WS-IDMAP-MODE.
034400           MOVE BNDL-ORIG-ID TO WS-IDMAP-ORIG-ID.
034500           CALL "IDMAP" USING WS-IDMAP-REQUEST, WS-IDMAP-SURR-ID,
034600                               WS-IDMAP-FOUND-SW, WS-IDMAP-RETURN-CD.
034700           MOVE WS-IDMAP-SURR-ID TO PAT-OUT-ID.
034800
034900           MOVE BNDL-PAT-LAST-NAME  TO PAT-OUT-LAST-NAME.
035000           MOVE BNDL-PAT-FIRST-NAME TO PAT-OUT-FIRST-NAME.
035100           MOVE BNDL-PAT-GENDER     TO PAT-OUT-GENDER.
035200           MOVE BNDL-PAT-ADDRESS    TO PAT-OUT-ADDRESS.
035300           MOVE BNDL-PAT-CITY       TO PAT-OUT-CITY.
035400           MOVE BNDL-PAT-STATE      TO PAT-OUT-STATE.
035500           MOVE BNDL-PAT-ZIP-CODE   TO PAT-OUT-ZIP-CODE.
035600           MOVE SPACES              TO PAT-OUT-COUNTRY.
035700
035800           CALL "DFLTSUB" USING PAT-OUT-DEFAULTS-GRP,
035900               WS-DFLTSUB-RETURN-CD.
036000
036100           MOVE "D" TO WS-DTFMT-MODE.
036200           MOVE BNDL-PAT-BIRTH-YEAR  TO WS-DTFMT-YEAR.
036300           MOVE BNDL-PAT-BIRTH-MONTH TO WS-DTFMT-MONTH.
036400           MOVE BNDL-PAT-BIRTH-DAY   TO WS-DTFMT-DAY.
036500           CALL "DTFMT" USING WS-DTFMT-REQUEST, WS-DTFMT-RESULT,
036600                               WS-DTFMT-RETURN-CD.
036700           MOVE WS-DTFMT-RESULT(1:10) TO PAT-OUT-BIRTH-DATE.
036800
036900           MOVE SPACES TO WS-OUT-LINE.
037000           STRING PAT-OUT-ID         DELIMITED BY SIZE  WS-TAB
037100                  PAT-OUT-BIRTH-DATE DELIMITED BY SIZE  WS-TAB
037200                  PAT-OUT-LAST-NAME  DELIMITED BY SIZE  WS-TAB
037300                  PAT-OUT-FIRST-NAME DELIMITED BY SIZE  WS-TAB
037400                  PAT-OUT-GENDER     DELIMITED BY SIZE  WS-TAB
037500                  PAT-OUT-ADDRESS    DELIMITED BY SIZE  WS-TAB
037600                  PAT-OUT-CITY       DELIMITED BY SIZE  WS-TAB
037700                  PAT-OUT-STATE      DELIMITED BY SIZE  WS-TAB
037800                  PAT-OUT-ZIP-CODE   DELIMITED BY SIZE  WS-TAB
037900                  PAT-OUT-COUNTRY    DELIMITED BY SIZE
038000               INTO WS-OUT-LINE.
038100
038200           MOVE WS-OUT-LINE(1:255) TO WS-FLDLEN-TEXT.
038300           CALL "FLDLEN" USING WS-FLDLEN-TEXT, WS-FLDLEN-RETURN-LTH.
038400           MOVE WS-FLDLEN-RETURN-LTH TO WS-OUT-LTH.
038500           WRITE PATOUT-REC FROM WS-OUT-LINE(1:WS-OUT-LTH).
038600       310-EXIT.
038700           EXIT.
038800
038900       320-ADD-ENCOUNTER-ROW.
039000           MOVE "320-ADD-ENCOUNTER-ROW" TO PARA-NAME.
039100           IF ENC-TAB-COUNT < 50
039200               ADD 1 TO ENC-TAB-COUNT
039300               SET ENC-TAB-IDX TO ENC-TAB-COUNT
039400               MOVE BNDL-ORIG-ID TO ENC-TAB-ORIG-ID(ENC-TAB-IDX)
039500               MOVE BNDL-REF-PATIENT-ID
039600                                 TO ENC-TAB-REF-PATIENT-ID(ENC-TAB-IDX)
039700               MOVE "N" TO ENC-TAB-WRITTEN-SW(ENC-TAB-IDX)
039800
039900               MOVE "T" TO WS-DTFMT-MODE.
040000               MOVE BNDL-ENC-START-YEAR   TO WS-DTFMT-YEAR
040100               MOVE BNDL-ENC-START-MONTH  TO WS-DTFMT-MONTH
040200               MOVE BNDL-ENC-START-DAY    TO WS-DTFMT-DAY
040300               MOVE BNDL-ENC-START-HOUR   TO WS-DTFMT-HOUR
040400               MOVE BNDL-ENC-START-MINUTE TO WS-DTFMT-MINUTE
040500               MOVE BNDL-ENC-START-SECOND TO WS-DTFMT-SECOND
040600               CALL "DTFMT" USING WS-DTFMT-REQUEST, WS-DTFMT-RESULT,
040700                                   WS-DTFMT-RETURN-CD
040800               MOVE WS-DTFMT-RESULT TO ENC-TAB-START(ENC-TAB-IDX)
040900
041000               MOVE BNDL-ENC-END-YEAR   TO WS-DTFMT-YEAR
041100               MOVE BNDL-ENC-END-MONTH  TO WS-DTFMT-MONTH
041200               MOVE BNDL-ENC-END-DAY    TO WS-DTFMT-DAY
041300               MOVE BNDL-ENC-END-HOUR   TO WS-DTFMT-HOUR
041400               MOVE BNDL-ENC-END-MINUTE TO WS-DTFMT-MINUTE
041500               MOVE BNDL-ENC-END-SECOND TO WS-DTFMT-SECOND
041600               CALL "DTFMT" USING WS-DTFMT-REQUEST, WS-DTFMT-RESULT,
041700                                   WS-DTFMT-RETURN-CD
041800               MOVE WS-DTFMT-RESULT TO ENC-TAB-END(ENC-TAB-IDX)
041900           END-IF.
042000       320-EXIT.
042100           EXIT.
042200
042300       330-ADD-OBSERVATION-ROW.
042400           MOVE "330-ADD-OBSERVATION-ROW" TO PARA-NAME.
042500           IF OBS-TAB-COUNT < 200
042600               ADD 1 TO OBS-TAB-COUNT
042700               SET OBS-TAB-IDX TO OBS-TAB-COUNT
042800               MOVE BNDL-ORIG-ID TO OBS-TAB-ORIG-ID(OBS-TAB-IDX)
042900               MOVE BNDL-REF-ENCOUNTER-ID
043000                              TO OBS-TAB-REF-ENCOUNTER-ID(OBS-TAB-IDX)
043100               MOVE BNDL-REF-PATIENT-ID
043200                                TO OBS-TAB-REF-PATIENT-ID(OBS-TAB-IDX)
043300               MOVE BNDL-OBS-CODE    TO OBS-TAB-CODE(OBS-TAB-IDX)
043400               MOVE BNDL-OBS-CODE-DISPLAY
043500                                 TO OBS-TAB-CODE-DISPLAY(OBS-TAB-IDX)
043600               MOVE BNDL-OBS-VALUE   TO OBS-TAB-VALUE(OBS-TAB-IDX)
043700               MOVE BNDL-OBS-UNIT    TO OBS-TAB-UNIT(OBS-TAB-IDX)
043800               MOVE BNDL-OBS-VALUE-TYPE
043900                                 TO OBS-TAB-VALUE-TYPE(OBS-TAB-IDX)
044000
044100               MOVE "T" TO WS-DTFMT-MODE
044200               MOVE BNDL-OBS-EFF-YEAR   TO WS-DTFMT-YEAR
044300               MOVE BNDL-OBS-EFF-MONTH  TO WS-DTFMT-MONTH
044400               MOVE BNDL-OBS-EFF-DAY    TO WS-DTFMT-DAY
044500               MOVE BNDL-OBS-EFF-HOUR   TO WS-DTFMT-HOUR
044600               MOVE BNDL-OBS-EFF-MINUTE TO WS-DTFMT-MINUTE
044700               MOVE BNDL-OBS-EFF-SECOND TO WS-DTFMT-SECOND
044800               CALL "DTFMT" USING WS-DTFMT-REQUEST, WS-DTFMT-RESULT,
044900                                   WS-DTFMT-RETURN-CD
045000               MOVE WS-DTFMT-RESULT TO OBS-TAB-EFFECTIVE(OBS-TAB-IDX)
045100           END-IF.
045200       330-EXIT.
045300           EXIT.
045400
045500       340-ADD-MEDADMIN-ROW.
045600           MOVE "340-ADD-MEDADMIN-ROW" TO PARA-NAME.
045700           IF MED-TAB-COUNT < 200
045800               ADD 1 TO MED-TAB-COUNT
045900               SET MED-TAB-IDX TO MED-TAB-COUNT
046000               MOVE BNDL-ORIG-ID TO MED-TAB-ORIG-ID(MED-TAB-IDX)
046100               MOVE BNDL-REF-ENCOUNTER-ID
046200                              TO MED-TAB-REF-ENCOUNTER-ID(MED-TAB-IDX)
046300               MOVE BNDL-REF-PATIENT-ID
046400                                TO MED-TAB-REF-PATIENT-ID(MED-TAB-IDX)
046500               MOVE BNDL-MED-STATUS  TO MED-TAB-STATUS(MED-TAB-IDX)
046600               MOVE BNDL-MED-CODE    TO MED-TAB-CODE(MED-TAB-IDX)
046700               MOVE BNDL-MED-SYSTEM  TO MED-TAB-SYSTEM(MED-TAB-IDX)
046800               MOVE BNDL-MED-DISPLAY TO MED-TAB-DISPLAY(MED-TAB-IDX)
046900
047000               MOVE "T" TO WS-DTFMT-MODE
047100               MOVE BNDL-MED-EFF-YEAR   TO WS-DTFMT-YEAR
047200               MOVE BNDL-MED-EFF-MONTH  TO WS-DTFMT-MONTH
047300               MOVE BNDL-MED-EFF-DAY    TO WS-DTFMT-DAY
047400               MOVE BNDL-MED-EFF-HOUR   TO WS-DTFMT-HOUR
047500               MOVE BNDL-MED-EFF-MINUTE TO WS-DTFMT-MINUTE
047600               MOVE BNDL-MED-EFF-SECOND TO WS-DTFMT-SECOND
047700               CALL "DTFMT" USING WS-DTFMT-REQUEST, WS-DTFMT-RESULT,
047800                                   WS-DTFMT-RETURN-CD
047900               MOVE WS-DTFMT-RESULT TO MED-TAB-EFFECTIVE(MED-TAB-IDX)
048000           END-IF.
048100       340-EXIT.
048200           EXIT.
048300
048400       400-SELECT-AND-WRITE.
048500           MOVE "400-SELECT-AND-WRITE" TO PARA-NAME.
048600           IF BUNDLE-HAS-MEDS
048700               PERFORM 410-SELECT-WITH-MEDS THRU 410-EXIT
048800           ELSE
048900               PERFORM 420-SELECT-OBS-ONLY THRU 420-EXIT.
049000       400-EXIT.
049100           EXIT.
049200
049300      *  MEDS-FIRST BRANCH - WALK THE MEDADMIN TABLE, ONLY PICK AN       080290MM
049400      *  ENCOUNTER THAT ALSO HAS AT LEAST ONE OBSERVATION - SEE CDC-0246 080290MM
049500       410-SELECT-WITH-MEDS.
049600           MOVE "410-SELECT-WITH-MEDS" TO PARA-NAME.
049700           SET MED-TAB-IDX TO 1.
049800           PERFORM 415-CONSIDER-MED-ENCOUNTER THRU 415-EXIT
049900               VARYING MED-TAB-IDX FROM 1 BY 1
050000               UNTIL MED-TAB-IDX > MED-TAB-COUNT
050100                  OR SEL-ENC-COUNT NOT < MAX-NUM-ENCOUNTERS.
050200
050300           SET SEL-ENC-IDX TO 1.
050400           PERFORM 450-WRITE-ENCOUNTER-AND-CHILDREN THRU 450-EXIT
050500               VARYING SEL-ENC-IDX FROM 1 BY 1
050600               UNTIL SEL-ENC-IDX > SEL-ENC-COUNT.
050700       410-EXIT.
050800           EXIT.
050900
051000       415-CONSIDER-MED-ENCOUNTER.
051100           PERFORM 430-MED-ENC-ALREADY-SELECTED THRU 430-EXIT.
051200           IF NOT WS-FOUND
051300               PERFORM 440-ENCOUNTER-HAS-OBSERVATION THRU 440-EXIT
051400               IF WS-FOUND
051500                   ADD 1 TO SEL-ENC-COUNT
051600                   SET SEL-ENC-IDX TO SEL-ENC-COUNT
051700                   MOVE MED-TAB-REF-ENCOUNTER-ID(MED-TAB-IDX)
051800                                       TO SEL-ENC-ORIG-ID(SEL-ENC-IDX)
051900               END-IF
052000           END-IF.
052100       415-EXIT.
052200           EXIT.
052300
052400      *  OBS-ONLY BRANCH - USED WHEN THE BUNDLE HAS NO MEDICATION        080290MM
052500      *  ADMINISTRATIONS AT ALL                                         080290MM
052600       420-SELECT-OBS-ONLY.
052700           MOVE "420-SELECT-OBS-ONLY" TO PARA-NAME.
052800           SET OBS-TAB-IDX TO 1.
052900           PERFORM 425-CONSIDER-OBS-ENCOUNTER THRU 425-EXIT
053000               VARYING OBS-TAB-IDX FROM 1 BY 1
053100               UNTIL OBS-TAB-IDX > OBS-TAB-COUNT
053200                  OR SEL-ENC-COUNT NOT < MAX-NUM-ENCOUNTERS.
053300
053400           SET SEL-ENC-IDX TO 1.
053500           PERFORM 450-WRITE-ENCOUNTER-AND-CHILDREN THRU 450-EXIT
053600               VARYING SEL-ENC-IDX FROM 1 BY 1
053700               UNTIL SEL-ENC-IDX > SEL-ENC-COUNT.
053800       420-EXIT.
053900           EXIT.
054000
054100       425-CONSIDER-OBS-ENCOUNTER.
054200           PERFORM 431-OBS-ENC-ALREADY-SELECTED THRU 431-EXIT.
054300           IF NOT WS-FOUND
054400               ADD 1 TO SEL-ENC-COUNT
054500               SET SEL-ENC-IDX TO SEL-ENC-COUNT
054600               MOVE OBS-TAB-REF-ENCOUNTER-ID(OBS-TAB-IDX)
054700                                   TO SEL-ENC-ORIG-ID(SEL-ENC-IDX)
054800           END-IF.
054900       425-EXIT.
055000           EXIT.
055100
055200      *  CALLED ONLY FROM THE MEDS-FIRST BRANCH (415) - TESTS            091407TPK
055210      *  MED-TAB-REF-ENCOUNTER-ID(MED-TAB-IDX) AGAINST THE ENCOUNTERS    091407TPK
055220      *  ALREADY CHOSEN.  SPLIT OUT OF THE OLD 430-ENCOUNTER-ALREADY-    091407TPK
055230      *  SELECTED, WHICH ALSO TESTED OBS-TAB-IDX ON EVERY CALL EVEN      091407TPK
055240      *  WHEN THE OBSERVATION TABLE WAS NOT THE ONE IN PLAY FOR THIS     091407TPK
055250      *  BUNDLE - SEE CHANGE LOG, CDC-0665.                              091407TPK
055500       430-MED-ENC-ALREADY-SELECTED.
055600           MOVE "N" TO WS-FOUND-SW.
055700           SET SEL-ENC-IDX TO 1.
055800           IF SEL-ENC-COUNT > 0
055900               SEARCH SEL-ENC-ORIG-ID
056000                   AT END
056100                       CONTINUE
056200                   WHEN SEL-ENC-ORIG-ID(SEL-ENC-IDX) EQUAL
056300                        MED-TAB-REF-ENCOUNTER-ID(MED-TAB-IDX)
056400                       SET WS-FOUND TO TRUE
056800               END-SEARCH.
056900       430-EXIT.
057000           EXIT.
057010
057020      *  CALLED ONLY FROM THE OBS-ONLY BRANCH (425) - TESTS              091407TPK
057030      *  OBS-TAB-REF-ENCOUNTER-ID(OBS-TAB-IDX) AGAINST THE ENCOUNTERS    091407TPK
057040      *  ALREADY CHOSEN.  SEE 430-MED-ENC-ALREADY-SELECTED ABOVE.        091407TPK
057050       431-OBS-ENC-ALREADY-SELECTED.
057060           MOVE "N" TO WS-FOUND-SW.
057070           SET SEL-ENC-IDX TO 1.
057080           IF SEL-ENC-COUNT > 0
057090               SEARCH SEL-ENC-ORIG-ID
057095                   AT END
057096                       CONTINUE
057097                   WHEN SEL-ENC-ORIG-ID(SEL-ENC-IDX) EQUAL
057098                        OBS-TAB-REF-ENCOUNTER-ID(OBS-TAB-IDX)
057099                       SET WS-FOUND TO TRUE
057100               END-SEARCH.
057110       431-EXIT.
057120           EXIT.
057100
057200      *  ENCOUNTER QUALIFIES FOR THE MEDS-FIRST BRANCH ONLY IF IT ALSO   080290MM
057300      *  APPEARS AT LEAST ONCE IN THE OBSERVATION TABLE                  080290MM
057400       440-ENCOUNTER-HAS-OBSERVATION.
057500           MOVE "N" TO WS-FOUND-SW.
057600           SET OBS-TAB-IDX TO 1.
057700           IF OBS-TAB-COUNT > 0
057800               SEARCH OBS-TAB-ENTRY
057900                   AT END
058000                       CONTINUE
058100                   WHEN OBS-TAB-REF-ENCOUNTER-ID(OBS-TAB-IDX) EQUAL
058200                        MED-TAB-REF-ENCOUNTER-ID(MED-TAB-IDX)
058300                       SET WS-FOUND TO TRUE
058400               END-SEARCH.
058500       440-EXIT.
058600           EXIT.
058700
058800      *  WRITES ONE SELECTED ENCOUNTER PLUS ITS CAPPED OBSERVATION AND   080290MM
058900      *  MEDICATION-ADMINISTRATION CHILD ROWS                            080290MM
059000       450-WRITE-ENCOUNTER-AND-CHILDREN.
059100           MOVE "450-WRITE-ENCOUNTER-AND-CHILDREN" TO PARA-NAME.
059200           SET ENC-TAB-IDX TO 1.
059300           SEARCH ENC-TAB-ENTRY
059400               AT END
059500                   GO TO 450-EXIT
059600               WHEN ENC-TAB-ORIG-ID(ENC-TAB-IDX) EQUAL
059700                    SEL-ENC-ORIG-ID(SEL-ENC-IDX)
059800                   CONTINUE
059900           END-SEARCH.
060000
060100           MOVE "E" TO WS-IDMAP-RES-TYPE.
060200           MOVE "A" TO WS-IDMAP-MODE.
060300           MOVE ENC-TAB-ORIG-ID(ENC-TAB-IDX) TO WS-IDMAP-ORIG-ID.
060400           CALL "IDMAP" USING WS-IDMAP-REQUEST, WS-IDMAP-SURR-ID,
060500                               WS-IDMAP-FOUND-SW, WS-IDMAP-RETURN-CD.
060600           MOVE WS-IDMAP-SURR-ID TO ENC-OUT-ID.
060700
060800           MOVE "P" TO WS-IDMAP-RES-TYPE.
060900           MOVE "L" TO WS-IDMAP-MODE.
061000           MOVE ENC-TAB-REF-PATIENT-ID(ENC-TAB-IDX) TO WS-IDMAP-ORIG-ID.
061100           CALL "IDMAP" USING WS-IDMAP-REQUEST, WS-IDMAP-SURR-ID,
061200                               WS-IDMAP-FOUND-SW, WS-IDMAP-RETURN-CD.
061300           MOVE WS-IDMAP-SURR-ID TO ENC-OUT-PATIENT-ID.
061400
061500           MOVE ENC-TAB-START(ENC-TAB-IDX) TO ENC-OUT-START.
061600           MOVE ENC-TAB-END(ENC-TAB-IDX)   TO ENC-OUT-END.
061700
061800           MOVE SPACES TO WS-OUT-LINE.
061900           STRING ENC-OUT-ID         DELIMITED BY SIZE  WS-TAB
062000                  ENC-OUT-START      DELIMITED BY SIZE  WS-TAB
062100                  ENC-OUT-END        DELIMITED BY SIZE  WS-TAB
062200                  ENC-OUT-PATIENT-ID DELIMITED BY SIZE  WS-TAB
062300                  ENC-OUT-TYPE-CODE    DELIMITED BY SIZE  WS-TAB
062400                  ENC-OUT-TYPE-DISPLAY DELIMITED BY SIZE  WS-TAB
062500                  ENC-OUT-REASON-CODE  DELIMITED BY SIZE  WS-TAB
062600                  ENC-OUT-REASON-DISPLAY DELIMITED BY SIZE
062700               INTO WS-OUT-LINE.
062800
062900           MOVE WS-OUT-LINE(1:255) TO WS-FLDLEN-TEXT.
063000           CALL "FLDLEN" USING WS-FLDLEN-TEXT, WS-FLDLEN-RETURN-LTH.
063100           MOVE WS-FLDLEN-RETURN-LTH TO WS-OUT-LTH.
063200           WRITE ENCOUT-REC FROM WS-OUT-LINE(1:WS-OUT-LTH).
063300           ADD 1 TO TOTAL-ENCOUNTERS.
063400
063500           MOVE ZERO TO WS-CHILD-WRITE-COUNT.
063600           SET OBS-TAB-IDX TO 1.
063700           PERFORM 460-WRITE-ONE-OBSERVATION THRU 460-EXIT
063800               VARYING OBS-TAB-IDX FROM 1 BY 1
063900               UNTIL OBS-TAB-IDX > OBS-TAB-COUNT
064000                  OR WS-CHILD-WRITE-COUNT NOT < MAX-NUM-OBSERVATIONS.
064100
064200           IF BUNDLE-HAS-MEDS
064300               MOVE ZERO TO WS-CHILD-WRITE-COUNT
064400               SET MED-TAB-IDX TO 1
064500               PERFORM 470-WRITE-ONE-MEDADMIN THRU 470-EXIT
064600                   VARYING MED-TAB-IDX FROM 1 BY 1
064700                   UNTIL MED-TAB-IDX > MED-TAB-COUNT
064800                      OR WS-CHILD-WRITE-COUNT NOT < MAX-NUM-MEDADMIN
064900           END-IF.
065000       450-EXIT.
065100           EXIT.
065200
065300       460-WRITE-ONE-OBSERVATION.
065400           IF OBS-TAB-REF-ENCOUNTER-ID(OBS-TAB-IDX) EQUAL
065500              ENC-TAB-ORIG-ID(ENC-TAB-IDX)
065600               MOVE "O" TO WS-IDMAP-RES-TYPE
065700               MOVE "A" TO WS-IDMAP-MODE
065800               MOVE OBS-TAB-ORIG-ID(OBS-TAB-IDX) TO WS-IDMAP-ORIG-ID
065900               CALL "IDMAP" USING WS-IDMAP-REQUEST, WS-IDMAP-SURR-ID,
066000                               WS-IDMAP-FOUND-SW, WS-IDMAP-RETURN-CD
066100               MOVE WS-IDMAP-SURR-ID TO OBS-OUT-ID
066200
066300               MOVE ENC-OUT-ID TO OBS-OUT-ENCOUNTER-ID
066400               MOVE ENC-OUT-PATIENT-ID TO OBS-OUT-PATIENT-ID
066500               MOVE OBS-TAB-EFFECTIVE(OBS-TAB-IDX) TO OBS-OUT-EFFECTIVE
066600               MOVE OBS-TAB-CODE(OBS-TAB-IDX) TO OBS-OUT-CODE
066700               MOVE OBS-TAB-CODE-DISPLAY(OBS-TAB-IDX)
066800                                         TO OBS-OUT-CODE-DISPLAY
066900
067000               IF OBS-TAB-IS-QUANTITY(OBS-TAB-IDX)
067100                   MOVE OBS-TAB-VALUE(OBS-TAB-IDX)
067200                                      TO OBS-OUT-COMPONENT-VALUE
067300                   MOVE OBS-TAB-UNIT(OBS-TAB-IDX)
067400                                      TO OBS-OUT-COMPONENT-UNIT
067500                   MOVE "numeric"     TO OBS-OUT-COMPONENT-TYPE
067600               ELSE
067700                   MOVE SPACES TO OBS-OUT-COMPONENT-VALUE,
067800                                   OBS-OUT-COMPONENT-UNIT,
067900                                   OBS-OUT-COMPONENT-TYPE
068000               END-IF
068100
068200               MOVE SPACES TO WS-OUT-LINE
068300               STRING OBS-OUT-ID           DELIMITED BY SIZE  WS-TAB
068400                      OBS-OUT-EFFECTIVE    DELIMITED BY SIZE  WS-TAB
068500                      OBS-OUT-PATIENT-ID   DELIMITED BY SIZE  WS-TAB
068600                      OBS-OUT-ENCOUNTER-ID DELIMITED BY SIZE  WS-TAB
068700                      OBS-OUT-CODE         DELIMITED BY SIZE  WS-TAB
068800                      OBS-OUT-CODE-DISPLAY DELIMITED BY SIZE  WS-TAB
068900                      OBS-OUT-COMPONENT-VALUE DELIMITED BY SIZE  WS-TAB
069000                      OBS-OUT-COMPONENT-UNIT  DELIMITED BY SIZE  WS-TAB
069100                      OBS-OUT-COMPONENT-TYPE  DELIMITED BY SIZE  WS-TAB
069200                      OBS-OUT-CATEGORY     DELIMITED BY SIZE
069300                   INTO WS-OUT-LINE
069400
069500               MOVE WS-OUT-LINE(1:255) TO WS-FLDLEN-TEXT
069600               CALL "FLDLEN" USING WS-FLDLEN-TEXT, WS-FLDLEN-RETURN-LTH
069700               MOVE WS-FLDLEN-RETURN-LTH TO WS-OUT-LTH
069800               WRITE OBSOUT-REC FROM WS-OUT-LINE(1:WS-OUT-LTH)
069900
070000               ADD 1 TO TOTAL-OBSERVATIONS, WS-CHILD-WRITE-COUNT
070100           END-IF.
070200       460-EXIT.
070300           EXIT.
070400
070500       470-WRITE-ONE-MEDADMIN.
070600           IF MED-TAB-REF-ENCOUNTER-ID(MED-TAB-IDX) EQUAL
070700              ENC-TAB-ORIG-ID(ENC-TAB-IDX)
070800               MOVE "M" TO WS-IDMAP-RES-TYPE
070900               MOVE "A" TO WS-IDMAP-MODE
071000               MOVE MED-TAB-ORIG-ID(MED-TAB-IDX) TO WS-IDMAP-ORIG-ID
071100               CALL "IDMAP" USING WS-IDMAP-REQUEST, WS-IDMAP-SURR-ID,
071200                               WS-IDMAP-FOUND-SW, WS-IDMAP-RETURN-CD
071300               MOVE WS-IDMAP-SURR-ID TO MED-OUT-ID
071400
071500               MOVE ENC-OUT-ID TO MED-OUT-ENCOUNTER-ID
071600               MOVE ENC-OUT-PATIENT-ID TO MED-OUT-PATIENT-ID
071700               MOVE MED-TAB-STATUS(MED-TAB-IDX) TO MED-OUT-STATUS
071800               MOVE MED-TAB-EFFECTIVE(MED-TAB-IDX) TO MED-OUT-EFFECTIVE
071900               MOVE MED-TAB-CODE(MED-TAB-IDX)
072000                                    TO MED-OUT-MEDICATION-CODE
072100               MOVE MED-TAB-SYSTEM(MED-TAB-IDX)
072200                                    TO MED-OUT-MEDICATION-SYS
072300               MOVE MED-TAB-DISPLAY(MED-TAB-IDX)
072400                                    TO MED-OUT-MEDICATION-DISP
072500
072600               MOVE SPACES TO WS-OUT-LINE
072700               STRING MED-OUT-ID              DELIMITED BY SIZE  WS-TAB
072800                      MED-OUT-STATUS          DELIMITED BY SIZE  WS-TAB
072900                      MED-OUT-EFFECTIVE       DELIMITED BY SIZE  WS-TAB
073000                      MED-OUT-PATIENT-ID      DELIMITED BY SIZE  WS-TAB
073100                      MED-OUT-ENCOUNTER-ID    DELIMITED BY SIZE  WS-TAB
073200                      MED-OUT-MEDICATION-CODE DELIMITED BY SIZE  WS-TAB
073300                      MED-OUT-MEDICATION-SYS  DELIMITED BY SIZE  WS-TAB
073400                      MED-OUT-MEDICATION-DISP DELIMITED BY SIZE
073500                   INTO WS-OUT-LINE
073600
073700               MOVE WS-OUT-LINE(1:255) TO WS-FLDLEN-TEXT
073800               CALL "FLDLEN" USING WS-FLDLEN-TEXT, WS-FLDLEN-RETURN-LTH
073900               MOVE WS-FLDLEN-RETURN-LTH TO WS-OUT-LTH
074000               WRITE MEDOUT-REC FROM WS-OUT-LINE(1:WS-OUT-LTH)
074100
074200               ADD 1 TO TOTAL-MEDADMIN, WS-CHILD-WRITE-COUNT
074300           END-IF.
074400       470-EXIT.
074500           EXIT.
074600
074700       900-CLEANUP.
074800           MOVE "900-CLEANUP" TO PARA-NAME.
074900           CLOSE PATOUT, ENCOUT, OBSOUT, MEDOUT, SYSOUT.
075000
075100      *  THIS IS THE ONLY REPORT EITHER MAPPER PRODUCES - A PLAIN        080290MM
075200      *  RUN-SUMMARY, NOT A COLUMNAR REPORT                              080290MM
075300           DISPLAY "Patients: " TOTAL-PATIENTS.
075400           DISPLAY "Encounters: " TOTAL-ENCOUNTERS.
075500           DISPLAY "Observations: " TOTAL-OBSERVATIONS.
075600           DISPLAY "Medication Administration: " TOTAL-MEDADMIN.
075700
075800           DISPLAY "******** NORMAL END OF JOB RMAPSYN ********".
075900       900-EXIT.
076000           EXIT.
076100
076200       1000-ABEND-RTN.
076300           WRITE SYSOUT-REC FROM ABEND-REC.
076400           CLOSE PATOUT, ENCOUT, OBSOUT, MEDOUT, SYSOUT.
076500           DISPLAY "*** ABNORMAL END OF JOB-RMAPSYN ***" UPON CONSOLE.
076600           DIVIDE ZERO-VAL INTO ONE-VAL.
