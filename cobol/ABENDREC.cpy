000100      ******************************************************************
000200      * ABENDREC  -  COMMON ABEND / DIAGNOSTIC TRACE RECORD            *
000300      *              COPIED INTO EVERY MAPSYNT/RMAPSYN FAMILY PROGRAM  *
000400      *              SO A BAD BUNDLE OR AN OUT-OF-BALANCE TRAILER      *
000500      *              LEAVES A READABLE TRACE ON SYSOUT BEFORE THE      *
000600      *              DIVIDE-BY-ZERO FORCES THE ABEND CODE.             *
000700      ******************************************************************
000800       01  ABEND-REC.
000900           05  FILLER              PIC X(01)  VALUE SPACE.
001000           05  ABEND-REASON        PIC X(60).
001100           05  FILLER              PIC X(01)  VALUE SPACE.
001200           05  EXPECTED-VAL        PIC X(10).
001300           05  FILLER              PIC X(01)  VALUE SPACE.
001400           05  ACTUAL-VAL          PIC X(10).
001500           05  FILLER              PIC X(27)  VALUE SPACES.
001600
001700       01  PARA-NAME               PIC X(30)  VALUE SPACES.
001800
001900       01  ZERO-VAL                PIC 9      VALUE 0.
002000       01  ONE-VAL                 PIC 9      VALUE 1.
