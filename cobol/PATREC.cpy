000100      ******************************************************************
000200      * PATREC  -  PATIENT OUTPUT RECORD  (PATIENTS.TSV)               *
000300      *            ONE ENTRY PER PATIENT RESOURCE EXTRACTED FROM A     *
000400      *            SYNTHEA BUNDLE.  FIELDS ARE TAB-JOINED BY THE       *
000500      *            CALLING PROGRAM - THIS GROUP IS THE WORK AREA THE   *
000600      *            VALUES ARE ASSEMBLED IN BEFORE THE STRING STMT.     *
000700      *            COUNTRY IS CARRIED FOR LAYOUT COMPLETENESS ONLY -   *
000800      *            NEITHER MAPPER EVER POPULATES IT.                   *
000900      ******************************************************************
001000       01  WS-PATIENT-OUT-REC.
001100           05  PAT-OUT-ID              PIC X(10).
001200           05  PAT-OUT-BIRTH-DATE      PIC X(10).
001300           05  PAT-OUT-LAST-NAME       PIC X(30).
001400           05  PAT-OUT-FIRST-NAME      PIC X(30).
001500      ****** GENDER THRU ZIP-CODE ARE GROUPED SO MAPSYNT AND RMAPSYN
001600      ****** CAN HAND THE WHOLE BLOCK TO DFLTSUB IN ONE CALL - LAYOUT
001700      ****** LINES UP BYTE FOR BYTE WITH PATIENT-DEFAULTS-REC IN THAT
001800      ****** MEMBER
001900           05  PAT-OUT-DEFAULTS-GRP.
002000               10  PAT-OUT-GENDER      PIC X(10).
002100               10  PAT-OUT-ADDRESS     PIC X(60).
002200               10  PAT-OUT-CITY        PIC X(30).
002300               10  PAT-OUT-STATE       PIC X(30).
002400               10  PAT-OUT-ZIP-CODE    PIC X(10).
002450               10  FILLER              PIC X(04).
002500           05  PAT-OUT-COUNTRY         PIC X(30).
002600           05  FILLER                  PIC X(06) VALUE SPACES.
