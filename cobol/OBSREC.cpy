000100      ******************************************************************
000200      * OBSREC  -  OBSERVATION OUTPUT RECORD  (OBSERVATIONS.TSV)       *
000300      *            ONE ENTRY PER LABORATORY OBSERVATION.  COMPONENT-   *
000400      *            VALUE/UNIT/TYPE ARE LEFT BLANK WHEN THE SOURCE      *
000500      *            OBSERVATION CARRIES NO QUANTITY-TYPED VALUE - SEE   *
000600      *            500-WRITE-OBSERVATION IN MAPSYNT.                   *
000700      ******************************************************************
000800       01  WS-OBSERVATION-OUT-REC.
000900           05  OBS-OUT-ID              PIC X(10).
001000           05  OBS-OUT-EFFECTIVE       PIC X(22).
001100           05  OBS-OUT-PATIENT-ID      PIC X(10).
001200           05  OBS-OUT-ENCOUNTER-ID    PIC X(10).
001300           05  OBS-OUT-CODE            PIC X(12).
001400           05  OBS-OUT-CODE-DISPLAY    PIC X(60).
001500           05  OBS-OUT-COMPONENT-VALUE PIC X(15).
001600           05  OBS-OUT-COMPONENT-UNIT  PIC X(15).
001700           05  OBS-OUT-COMPONENT-TYPE  PIC X(10).
001800           05  OBS-OUT-CATEGORY        PIC X(15) VALUE "laboratory".
001900           05  FILLER                  PIC X(08) VALUE SPACES.
