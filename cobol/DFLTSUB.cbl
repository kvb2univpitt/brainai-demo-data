000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  DFLTSUB.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 03/14/88.
000700       DATE-COMPILED. 03/14/88.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *                       CHANGE LOG                              *
001100      *  DATE      BY    TICKET     DESCRIPTION                       *
001200      *  --------  ----  ---------  --------------------------------- *
001300      *  03/14/88  JS    CDC-0118   ORIGINAL PROGRAM.  SUBSTITUTES THE *
001400      *                             FIVE SHOP-STANDARD DEFAULT VALUES  *
001500      *                             FOR A BLANK PATIENT DEMOGRAPHIC    *
001600      *                             FIELD COMING OFF THE SYNTHEA       *
001700      *                             EXTRACT.                           *
001800      *  07/02/89  MM    CDC-0204   ADDED ZIP-CODE DEFAULT - EXTRACT   *
001900      *                             WAS LEAVING IT BLANK FOR SOME      *
002000      *                             PATIENTS WITH NO ADDRESS AT ALL.   *
002100      *  11/19/91  JS    CDC-0311   CORRECTED ALL-SPACES TEST TO ALSO  *
002200      *                             CATCH LOW-VALUES COMING OFF THE    *
002300      *                             UPSTREAM FEED.                     *
002400      *  04/05/94  RTB   CDC-0388   STATE DEFAULT WAS BEING OVERWRITTEN*
002500      *                             BY THE CITY PARAGRAPH - PARAGRAPHS *
002600      *                             WERE OUT OF ORDER.  RESEQUENCED.   *
002700      *  09/09/95  JS    CDC-0422   NO FUNCTIONAL CHANGE - RECOMPILE   *
002800      *                             FOR NEW COMPILER RELEASE.          *
002900      *  01/14/99  CAH   CDC-0501   Y2K REMEDIATION - REVIEWED, NO     *
003000      *                             DATE FIELDS PRESENT IN THIS MEMBER,*
003100      *                             NO CHANGE REQUIRED.  SIGNED OFF.   *
003200      *  08/23/01  TPK   CDC-0566   ADDRESS DEFAULT CHANGED FROM THE   *
003300      *                             OLD DOWNTOWN CLINIC ADDRESS TO THE *
003400      *                             CURRENT FIFTH AVE CAMPUS ADDRESS.  *
003500      *  02/11/04  MM    CDC-0607   LOGIC REVIEW - NO CHANGES.         *
003600      ******************************************************************
003700
003800       ENVIRONMENT DIVISION.
003900       CONFIGURATION SECTION.
004000       SOURCE-COMPUTER. IBM-390.
004100       OBJECT-COMPUTER. IBM-390.
004200       SPECIAL-NAMES.
004300           C01 IS TOP-OF-FORM.
004400       INPUT-OUTPUT SECTION.
004500
004600       DATA DIVISION.
004700       FILE SECTION.
004800
004900       WORKING-STORAGE SECTION.
005000       01  MISC-FIELDS.
005100           05 FIELDS-DEFAULTED            PIC 9(3) COMP.
005150           05 FILLER                      PIC X(04).
005200
005300      *  DUMP VIEW OF THE ZIP-CODE DEFAULT FOR DIAGNOSTIC DISPLAY -  112091JS
005400      *  SEE TICKET CDC-0311                                         112091JS
005500       01  WS-ZIP-DUMP-AREA               PIC X(10) VALUE SPACES.
005600       01  WS-ZIP-DUMP-NUMERIC REDEFINES WS-ZIP-DUMP-AREA
005700                                          PIC 9(10).
005800       01  WS-ZIP-DUMP-SPLIT REDEFINES WS-ZIP-DUMP-AREA.
005900           05  WS-ZIP-DUMP-BASE5          PIC X(05).
005950           05  WS-ZIP-DUMP-PLUS4          PIC X(04).
005980           05  FILLER                     PIC X(01).
006100
006200       LINKAGE SECTION.
006300       01  PATIENT-DEFAULTS-REC.
006400           05  DFLT-GENDER                PIC X(10).
006500           05  DFLT-ADDRESS               PIC X(60).
006600           05  DFLT-CITY                  PIC X(30).
006700           05  DFLT-STATE                 PIC X(30).
006800           05  DFLT-ZIP-CODE              PIC X(10).
006850           05  FILLER                     PIC X(04).
006900       01  PATIENT-DEFAULTS-DUMP REDEFINES PATIENT-DEFAULTS-REC
007000                                          PIC X(144).
007100
007200       01  RETURN-CD                      PIC 9(4) COMP.
007300
007400       PROCEDURE DIVISION USING PATIENT-DEFAULTS-REC, RETURN-CD.
007500           MOVE ZERO TO FIELDS-DEFAULTED.
007600           PERFORM 100-DEFAULT-GENDER THRU 100-EXIT.
007700           PERFORM 200-DEFAULT-ADDRESS THRU 200-EXIT.
007800           PERFORM 300-DEFAULT-CITY THRU 300-EXIT.
007900           PERFORM 400-DEFAULT-STATE THRU 400-EXIT.
008000           PERFORM 500-DEFAULT-ZIP-CODE THRU 500-EXIT.
008100
008200           MOVE ZERO TO RETURN-CD.
008300           GOBACK.
008400
008500       100-DEFAULT-GENDER.
008600      *  "BLANK" MEANS LOW-VALUES OR ALL SPACES - TREAT ALIKE        011991JS
008700           IF DFLT-GENDER = SPACES OR LOW-VALUES
008800               MOVE "female" TO DFLT-GENDER
008900               ADD 1 TO FIELDS-DEFAULTED.
009000       100-EXIT.
009100           EXIT.
009200
009300       200-DEFAULT-ADDRESS.
009400           IF DFLT-ADDRESS = SPACES OR LOW-VALUES
009500      *  FIFTH AVE CAMPUS ADDRESS - SEE TICKET CDC-0566              082301TPK
009600               MOVE "4200 Fifth Ave" TO DFLT-ADDRESS
009700               ADD 1 TO FIELDS-DEFAULTED.
009800       200-EXIT.
009900           EXIT.
010000
010100       300-DEFAULT-CITY.
010200           IF DFLT-CITY = SPACES OR LOW-VALUES
010300               MOVE "Pittsburgh" TO DFLT-CITY
010400               ADD 1 TO FIELDS-DEFAULTED.
010500       300-EXIT.
010600           EXIT.
010700
010800       400-DEFAULT-STATE.
010900           IF DFLT-STATE = SPACES OR LOW-VALUES
011000               MOVE "Pennsylvania" TO DFLT-STATE
011100               ADD 1 TO FIELDS-DEFAULTED.
011200       400-EXIT.
011300           EXIT.
011400
011500       500-DEFAULT-ZIP-CODE.
011600      *  ZIP DEFAULT ADDED FOR CDC-0204 - SEE CHANGE LOG             070289MM
011700           IF DFLT-ZIP-CODE = SPACES OR LOW-VALUES
011800               MOVE "15260" TO DFLT-ZIP-CODE
011900               ADD 1 TO FIELDS-DEFAULTED.
012000       500-EXIT.
012100           EXIT.
